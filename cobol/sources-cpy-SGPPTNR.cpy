000100      * SGPPTNR.cpybk
000200      *****************************************************************
000300      * I-O FORMAT: SGPPTNR
000400      * FROM FILE SGPPTNM  OF LIBRARY SGPLIB
000500      * PARTNER MASTER RECORD - CREDIT LEDGER
000600      *****************************************************************
000700      * AMENDMENT HISTORY:
000800      *****************************************************************
000900      * 91B002 18/03/1991 RTANAK  ORIGINAL MEMBER - B2B PARTNER MASTER
001000      *                           (DEBIT/CREDIT LEDGER PROJECT)
001100      * 96B014 03/09/1996 LKSOO   PADDED FILLER - INDEXED FILE
001200      *                           CONVERSION LEFT SPARE SPACE IN THE
001300      *                           FIXED-LENGTH RECORD.
001400      * 5Q3AMT 22/06/2015 TMPAMT  14HOREM040 - REM Q3 2015 RELEASE,
001500      *                           PADDED FILLER FOR FUTURE REGION CODE.
001600      *****************************************************************
001700      *
001800           05  SGP-PARTNER-RECORD.
001900               10  PTR-ID               PIC 9(09).
002000      *                        PARTNER UNIQUE IDENTIFIER
002100               10  PTR-NAME             PIC X(60).
002200      *                        PARTNER NAME (UNIQUE)
002300               10  PTR-NAME-HALVES REDEFINES PTR-NAME.
002400                   15  PTR-NAME-FIRST-HALF  PIC X(30).
002500                   15  PTR-NAME-SECOND-HALF PIC X(30).
002600      *                        ALTERNATE VIEW - USED WHEN BUILDING
002700      *                        THE REJECTS-LOG NARRATIVE LINE.
002800               10  PTR-CREDIT-LIMIT     PIC S9(08)V99 COMP-3.
002900      *                        CREDIT LIMIT, 2 DECIMAL PLACES
003000               10  PTR-CURRENT-CREDIT   PIC S9(08)V99 COMP-3.
003100      *                        AVAILABLE CREDIT BALANCE
003200               10  FILLER               PIC X(01).                96B014
003300               10  FILLER               PIC X(26).                5Q3AMT
003400      *                        RESERVED FOR REGION/BRANCH CODE

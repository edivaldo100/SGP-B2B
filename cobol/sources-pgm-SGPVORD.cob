000100      IDENTIFICATION DIVISION.
000200      ***********************
000300      PROGRAM-ID. SGPVORD.
000400      AUTHOR. RON TAN AK.
000500      INSTALLATION. SGP-B2B ORDER PROCESSING.
000600      DATE-WRITTEN. 20 MAR 1991.
000700      DATE-COMPILED.
000800      SECURITY. SGP-B2B PRODUCTION - RESTRICTED.
000900      *DESCRIPTION : THIS PROGRAM VALIDATES AND APPLIES AN ORDER
001000      *              STATUS CHANGE (SETSTAT) OR AN ORDER CANCEL
001100      *              (CANCEL) AGAINST THE STATUS-TRANSITION TABLE,
001200      *              CALLS SGPVCRD TO POST THE DEBIT/REFUND WHEN ONE
001300      *              APPLIES, AND REWRITES THE ORDER HEADER MASTER.
001400      *
001500      *    RETURN CODES (WK-C-LORD-RETURN-CODE):
001600      *    00 - TRANSITION APPLIED, ORDER REWRITTEN
001700      *    10 - PENDENTE TO APROVADO REJECTED, INSUFFICIENT CREDIT
001800      *    11 - TRANSITION NOT IN THE TABLE - INVALID
001900      *    12 - NEW STATUS = CURRENT STATUS - NO-OP, LOG ONLY
002000      *    13 - CANCEL REJECTED, ORDER ALREADY CANCELADO OR ENTREGUE
002100      *    90 - FILE ERROR ON SGPORDM, SEE SYSOUT
002200      *
002300      *=================================================================
002400      * HISTORY OF MODIFICATION:
002500      *=================================================================
002600      *|USER    |DATE      | TAG      | DESCRIPTION                   |
002700      *-----------------------------------------------------------------
002800      * RTANAK  |20/03/1991| 91B003   | ORIGINAL VERSION - SETSTAT     |
002900      *         |          |          | TABLE ONLY, NO CANCEL BRANCH.  |
003000      *-----------------------------------------------------------------
003100      * LKSOO   |06/09/1996| 96B015   | ADDED B200-VALIDATE-CANCEL-    |
003200      *         |          |          | ACTION (DEDICATED CANCEL TXN). |
003300      *-----------------------------------------------------------------
003400      * TMPAMT  |30/06/2015| 5Q3AMT   | 14HOREM041 - REM Q3 2015       |
003500      *         |          |          | RELEASE. NO-OP GUARD (RC=12)   |
003600      *         |          |          | MOVED AHEAD OF THE EVALUATE SO |
003700      *         |          |          | IT SHORT-CIRCUITS BEFORE ANY   |
003800      *         |          |          | TABLE LOOKUP OR POSTING.       |
003900      *-----------------------------------------------------------------
004000      * TMPAMT  |02/07/2015| 5Q4AMT   | 14HOREM042 - CANCEL FROM       |
004100      *         |          |          | EM_PROCESSAMENTO NOW REFUNDS,  |
004200      *         |          |          | WAS MISSING FROM 96B015.       |
004300      *-----------------------------------------------------------------
004400      * TMPAMT  |07/07/2015| 5Q6AMT   | 14HOREM044 - D000 WAS STAMPING |
004500      *         |          |          | ORD-UPDATED-AT FROM THIS       |
004600      *         |          |          | PROGRAM'S OWN WK-C-RUN-DATE-   |
004700      *         |          |          | TIME, WHICH IS NEVER SET SINCE |
004800      *         |          |          | THE CALLER DOES NOT SHARE      |
004900      *         |          |          | WORKING-STORAGE.  NOW TAKES    |
005000      *         |          |          | WK-C-LORD-RUN-TIMESTMP.        |
005100      *-----------------------------------------------------------------
005200      EJECT
005300      **********************
005400      ENVIRONMENT DIVISION.
005500      **********************
005600      CONFIGURATION SECTION.
005700      SOURCE-COMPUTER. IBM-AS400.
005800      OBJECT-COMPUTER. IBM-AS400.
005900      SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006000          UPSI-0 IS UPSI-SWITCH-0
006100              ON  STATUS IS U0-ON
006200              OFF STATUS IS U0-OFF.
006300      *
006400      INPUT-OUTPUT SECTION.
006500      FILE-CONTROL.
006600          SELECT SGPORDM ASSIGN TO DATABASE-SGPORDM
006700                 ORGANIZATION      IS INDEXED
006800                 ACCESS MODE       IS RANDOM
006900                 RECORD KEY        IS ORD-ID
007000                 FILE STATUS       IS WK-C-FILE-STATUS.
007100      *
007200      ***************
007300      DATA DIVISION.
007400      ***************
007500      FILE SECTION.
007600      **************
007700      FD  SGPORDM
007800          LABEL RECORDS ARE OMITTED
007900          DATA RECORD IS WK-C-SGPORDM.
008000      01  WK-C-SGPORDM.
008100          COPY SGPORDH.
008200      *
008300      *************************
008400      WORKING-STORAGE SECTION.
008500      *************************
008600      01  FILLER                          PIC X(24)        VALUE
008700          "** PROGRAM SGPVORD   **".
008800      *
008900      * ------------------ PROGRAM WORKING STORAGE -------------------*
009000      01    WK-C-COMMON.
009100          COPY SGPCMWS.
009200      *
009300      01  WK-C-WORK-AREA.
009400          05  WK-C-FROM-TO-KEY         PIC X(32).
009500          05  WK-C-FROM-TO-KEY-PARTS REDEFINES WK-C-FROM-TO-KEY.
009600              10  WK-C-FROM-STATUS     PIC X(16).
009700              10  WK-C-TO-STATUS       PIC X(16).
009800      *                        COMBINED KEY USED ONLY BY THE TRACE
009900      *                        DISPLAY WHEN UPSI-0 IS ON - SEE
010000      *                        B100-VALIDATE-SETSTAT-TRANSITION.
010100          05  WK-C-CURRENT-DATE-TIME   PIC X(19).
010200          05  WK-C-CURRENT-DATE-PARTS REDEFINES WK-C-CURRENT-DATE-TIME.
010300              10  WK-C-CUR-YMD         PIC X(10).
010400              10  WK-C-CUR-FILL1       PIC X(01).
010500              10  WK-C-CUR-HMS         PIC X(08).
010600      *
010700      01  WK-C-LCRD-AREA.
010800          COPY SGPLCRD.
010900      *
011000      *****************
011100      LINKAGE SECTION.
011200      *****************
011300      01  WK-C-LORD-AREA.
011400          COPY SGPLORD.
011500      EJECT
011600      ********************************************
011700      PROCEDURE DIVISION USING WK-C-LORD-AREA.
011800      ********************************************
011900      MAIN-MODULE.
012000          PERFORM A000-PROCESS-CALLED-ROUTINE
012100             THRU A099-PROCESS-CALLED-ROUTINE-EX.
012200          PERFORM Z000-END-PROGRAM-ROUTINE
012300             THRU Z999-END-PROGRAM-ROUTINE-EX.
012400          EXIT PROGRAM.
012500      *
012600      *---------------------------------------------------------------*
012700      A000-PROCESS-CALLED-ROUTINE.
012800      *---------------------------------------------------------------*
012900          OPEN    I-O   SGPORDM.
013000          IF  NOT WK-C-SUCCESSFUL
013100              DISPLAY "SGPVORD - OPEN FILE ERROR - SGPORDM"
013200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300              MOVE    "90"             TO    WK-C-LORD-RETURN-CODE
013400              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013500      *
013600          MOVE    SPACES               TO    WK-C-LORD-OUTPUT.
013700          MOVE    WK-C-LORD-ORDER-ID   TO    ORD-ID.
013800          READ    SGPORDM.
013900          IF  NOT WK-C-SUCCESSFUL
014000              DISPLAY "SGPVORD - READ ERROR - SGPORDM - KEY "
014100                      WK-C-LORD-ORDER-ID
014200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300              MOVE    "90"             TO    WK-C-LORD-RETURN-CODE
014400              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014500      *
014600          MOVE    ORD-STATUS           TO    WK-C-LORD-CURRENT-STAT.
014700          MOVE    ORD-PARTNER-ID       TO    WK-C-LORD-PARTNER-ID.
014800      *
014900          IF  WK-C-LORD-IS-CANCEL                                 96B015  
015000              PERFORM B200-VALIDATE-CANCEL-ACTION                 96B015  
015100                 THRU B299-VALIDATE-CANCEL-ACTION-EX              96B015  
015200          ELSE                                                    96B015  
015300              PERFORM B100-VALIDATE-SETSTAT-TRANSITION            96B015  
015400                 THRU B199-VALIDATE-SETSTAT-TRANSITION-EX         96B015  
015500          END-IF.                                                 96B015  
015600      *
015700      A099-PROCESS-CALLED-ROUTINE-EX.
015800          EXIT.
015900      *---------------------------------------------------------------*
016000      * B100-VALIDATE-SETSTAT-TRANSITION  -  CHECKS THE REQUESTED     *
016100      *                                      STATUS CHANGE AGAINST    *
016200      *                                      THE ALLOWED FROM/TO      *
016300      *                                      STATUS-TRANSITION TABLE. *
016400      *---------------------------------------------------------------*
016500      B100-VALIDATE-SETSTAT-TRANSITION.
016600          MOVE    ORD-STATUS           TO    WK-C-FROM-STATUS.
016700          MOVE    WK-C-LORD-NEW-STATUS TO    WK-C-TO-STATUS.
016800          IF  U0-ON
016900              DISPLAY "SGPVORD TRACE - " WK-C-FROM-TO-KEY
017000          END-IF.
017100      *
017200          IF  ORD-STATUS = WK-C-LORD-NEW-STATUS                   5Q3AMT  
017300              MOVE    "12"             TO    WK-C-LORD-RETURN-CODE5Q3AMT  
017400              GO TO B199-VALIDATE-SETSTAT-TRANSITION-EX.          5Q3AMT  
017500      *
017600          EVALUATE TRUE
017700              WHEN ORD-STATUS = "PENDENTE"
017800                   AND WK-C-LORD-NEW-STATUS = "APROVADO"
017900                  PERFORM C100-POST-DEBIT
018000                     THRU C199-POST-DEBIT-EX
018100              WHEN WK-C-LORD-NEW-STATUS = "APROVADO"
018200                  MOVE "11"             TO    WK-C-LORD-RETURN-CODE
018300              WHEN ORD-STATUS = "APROVADO"
018400                   AND WK-C-LORD-NEW-STATUS = "CANCELADO"
018500                  PERFORM C200-POST-REFUND
018600                     THRU C299-POST-REFUND-EX
018700              WHEN ORD-STATUS = "EM_PROCESSAMENTO"
018800                   AND WK-C-LORD-NEW-STATUS = "CANCELADO"
018900                  PERFORM C200-POST-REFUND
019000                     THRU C299-POST-REFUND-EX
019100              WHEN ORD-STATUS = "PENDENTE"
019200                   AND WK-C-LORD-NEW-STATUS = "CANCELADO"
019300                  PERFORM C300-POST-NO-PARTNER-POSTING
019400                     THRU C399-POST-NO-PARTNER-POSTING-EX
019500              WHEN ORD-STATUS = "APROVADO"
019600                   AND WK-C-LORD-NEW-STATUS = "EM_PROCESSAMENTO"
019700                  PERFORM C300-POST-NO-PARTNER-POSTING
019800                     THRU C399-POST-NO-PARTNER-POSTING-EX
019900              WHEN WK-C-LORD-NEW-STATUS = "EM_PROCESSAMENTO"
020000                  MOVE "11"             TO    WK-C-LORD-RETURN-CODE
020100              WHEN ORD-STATUS = "EM_PROCESSAMENTO"
020200                   AND WK-C-LORD-NEW-STATUS = "ENVIADO"
020300                  PERFORM C300-POST-NO-PARTNER-POSTING
020400                     THRU C399-POST-NO-PARTNER-POSTING-EX
020500              WHEN WK-C-LORD-NEW-STATUS = "ENVIADO"
020600                  MOVE "11"             TO    WK-C-LORD-RETURN-CODE
020700              WHEN ORD-STATUS = "ENVIADO"
020800                   AND WK-C-LORD-NEW-STATUS = "ENTREGUE"
020900                  PERFORM C300-POST-NO-PARTNER-POSTING
021000                     THRU C399-POST-NO-PARTNER-POSTING-EX
021100              WHEN WK-C-LORD-NEW-STATUS = "ENTREGUE"
021200                  MOVE "11"             TO    WK-C-LORD-RETURN-CODE
021300              WHEN OTHER
021400                  PERFORM C300-POST-NO-PARTNER-POSTING
021500                     THRU C399-POST-NO-PARTNER-POSTING-EX
021600          END-EVALUATE.
021700      *
021800          IF  WK-C-LORD-RETURN-CODE = "00"
021900              MOVE    WK-C-LORD-NEW-STATUS TO ORD-STATUS
022000              PERFORM D000-STAMP-UPDATED-AT
022100                 THRU D099-STAMP-UPDATED-AT-EX
022200              REWRITE WK-C-SGPORDM
022300              IF  NOT WK-C-SUCCESSFUL
022400                  DISPLAY "SGPVORD - REWRITE ERROR - SGPORDM"
022500                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600                  MOVE    "90"         TO    WK-C-LORD-RETURN-CODE
022700              ELSE
022800                  MOVE    ORD-STATUS   TO    WK-C-LORD-RESULT-STAT
022900              END-IF
023000          END-IF.
023100      B199-VALIDATE-SETSTAT-TRANSITION-EX.
023200          EXIT.
023300      *---------------------------------------------------------------*
023400      * B200-VALIDATE-CANCEL-ACTION  -  VALIDATES THAT THE ORDER IS   *
023500      *                                 NOT ALREADY IN A FINAL STATUS *
023600      *                                 BEFORE ACCEPTING THE CANCEL   *
023700      *                                 REQUEST.                      *
023800      *---------------------------------------------------------------*
023900      B200-VALIDATE-CANCEL-ACTION.                                96B015  
024000          IF  ORD-STATUS = "CANCELADO" OR ORD-STATUS = "ENTREGUE" 96B015  
024100              MOVE    "13"             TO    WK-C-LORD-RETURN-CODE96B015  
024200              GO TO B299-VALIDATE-CANCEL-ACTION-EX.               96B015  
024300      *                                                           96B015  
024400          EVALUATE TRUE                                           96B015  
024500              WHEN ORD-STATUS = "APROVADO"                        96B015  
024600                  PERFORM C200-POST-REFUND                        96B015  
024700                     THRU C299-POST-REFUND-EX                     96B015  
024800              WHEN ORD-STATUS = "EM_PROCESSAMENTO"                5Q4AMT  
024900                  PERFORM C200-POST-REFUND                        5Q4AMT  
025000                     THRU C299-POST-REFUND-EX                     5Q4AMT  
025100              WHEN OTHER                                          96B015  
025200                  PERFORM C300-POST-NO-PARTNER-POSTING            96B015  
025300                     THRU C399-POST-NO-PARTNER-POSTING-EX         96B015  
025400          END-EVALUATE.                                           96B015  
025500      *                                                           96B015  
025600          MOVE    "CANCELADO"          TO    ORD-STATUS.          96B015  
025700          PERFORM D000-STAMP-UPDATED-AT                           96B015  
025800             THRU D099-STAMP-UPDATED-AT-EX.                       96B015  
025900          REWRITE WK-C-SGPORDM.                                   96B015  
026000          IF  NOT WK-C-SUCCESSFUL                                 96B015  
026100              DISPLAY "SGPVORD - REWRITE ERROR - SGPORDM"         96B015  
026200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS          96B015  
026300              MOVE    "90"             TO    WK-C-LORD-RETURN-CODE96B015  
026400          ELSE                                                    96B015  
026500              MOVE    ORD-STATUS       TO    WK-C-LORD-RESULT-STAT96B015  
026600          END-IF.                                                 96B015  
026700      B299-VALIDATE-CANCEL-ACTION-EX.                             96B015  
026800          EXIT.                                                   96B015  
026900      *---------------------------------------------------------------*
027000      * C100-POST-DEBIT  -  PENDENTE TO APROVADO ONLY.                *
027100      *---------------------------------------------------------------*
027200      C100-POST-DEBIT.
027300          MOVE    "DEBIT  "            TO    WK-C-LCRD-ACTION.
027400          MOVE    WK-C-LORD-PARTNER-ID TO    WK-C-LCRD-PARTNER-ID.
027500          MOVE    ORD-TOTAL-VALUE      TO    WK-C-LCRD-AMOUNT.
027600          CALL    "SGPVCRD"            USING WK-C-LCRD-AREA.
027700          IF  WK-C-LCRD-INSUFF-CREDIT
027800              MOVE    "10"             TO    WK-C-LORD-RETURN-CODE
027900              GO TO C199-POST-DEBIT-EX.
028000      *
028100          MOVE    "00"                 TO    WK-C-LORD-RETURN-CODE.
028200          MOVE    ORD-TOTAL-VALUE      TO    WK-C-LORD-POSTING-AMT.
028300          MOVE    "D"                  TO    WK-C-LORD-POSTING-DIR.
028400      C199-POST-DEBIT-EX.
028500          EXIT.
028600      *---------------------------------------------------------------*
028700      * C200-POST-REFUND  -  ALWAYS SUCCEEDS, NO CREDIT CHECK.        *
028800      *---------------------------------------------------------------*
028900      C200-POST-REFUND.
029000          MOVE    "CREDIT "            TO    WK-C-LCRD-ACTION.
029100          MOVE    WK-C-LORD-PARTNER-ID TO    WK-C-LCRD-PARTNER-ID.
029200          MOVE    ORD-TOTAL-VALUE      TO    WK-C-LCRD-AMOUNT.
029300          CALL    "SGPVCRD"            USING WK-C-LCRD-AREA.
029400          MOVE    "00"                 TO    WK-C-LORD-RETURN-CODE.
029500          MOVE    ORD-TOTAL-VALUE      TO    WK-C-LORD-POSTING-AMT.
029600          MOVE    "R"                  TO    WK-C-LORD-POSTING-DIR.
029700      C299-POST-REFUND-EX.
029800          EXIT.
029900      *---------------------------------------------------------------*
030000      * C300-POST-NO-PARTNER-POSTING  -  TRANSITION VALID, NO CREDIT  *
030100      *       LEDGER IMPACT.                                          *
030200      *---------------------------------------------------------------*
030300      C300-POST-NO-PARTNER-POSTING.
030400          MOVE    "00"                 TO    WK-C-LORD-RETURN-CODE.
030500          MOVE    ZERO                 TO    WK-C-LORD-POSTING-AMT.
030600          MOVE    SPACE                TO    WK-C-LORD-POSTING-DIR.
030700      C399-POST-NO-PARTNER-POSTING-EX.
030800          EXIT.
030900      *---------------------------------------------------------------*
031000      * D000-STAMP-UPDATED-AT                                         *
031100      *---------------------------------------------------------------*
031200      D000-STAMP-UPDATED-AT.
031300          MOVE    WK-C-LORD-RUN-TIMESTMP TO                     5Q6AMT
031400                  WK-C-CURRENT-DATE-TIME.                       5Q6AMT
031500          MOVE    WK-C-CURRENT-DATE-TIME TO  ORD-UPDATED-AT.
031600      D099-STAMP-UPDATED-AT-EX.
031700          EXIT.
031800      *---------------------------------------------------------------*
031900      *                   PROGRAM SUBROUTINE                         *
032000      *---------------------------------------------------------------*
032100      Y900-ABNORMAL-TERMINATION.
032200          PERFORM Z000-END-PROGRAM-ROUTINE.
032300          EXIT PROGRAM.
032400      *
032500      Z000-END-PROGRAM-ROUTINE.
032600          CLOSE SGPORDM.
032700          IF  NOT WK-C-SUCCESSFUL
032800              DISPLAY "SGPVORD - CLOSE FILE ERROR - SGPORDM"
032900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
033000      *
033100      Z999-END-PROGRAM-ROUTINE-EX.
033200          EXIT.
033300      *
033400      ******************************************************************
033500      ************** END OF PROGRAM SOURCE -  SGPVORD ****************
033600      ******************************************************************

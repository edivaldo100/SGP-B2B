000100      * SGPLCRD.cpybk
000200      *****************************************************************
000300      * LINKAGE AREA FOR CALL "SGPVCRD" - PARTNER CREDIT LEDGER
000400      * DEBIT / CREDIT / DEFAULT POSTING PRIMITIVES, CALLED FROM
000500      * SGPORD00 AND FROM SGPVNEW ON NEW-PARTNER SET-UP.
000600      *****************************************************************
000700      * AMENDMENT HISTORY:
000800      *****************************************************************
000900      * 5Q3AMT 27/06/2015 TMPAMT  14HOREM041 - ORIGINAL MEMBER
001000      *****************************************************************
001100      *
001200           05  WK-C-LCRD-RECORD.
001300               10  WK-C-LCRD-INPUT.
001400                   15  WK-C-LCRD-ACTION      PIC X(07).
001500                       88  WK-C-LCRD-IS-DEBIT       VALUE "DEBIT  ".
001600                       88  WK-C-LCRD-IS-CREDIT      VALUE "CREDIT ".
001700                       88  WK-C-LCRD-IS-CHECK       VALUE "CHECK  ".
001800                       88  WK-C-LCRD-IS-DEFAULT     VALUE "DEFAULT".
001900      *                        DEBIT/CREDIT/CHECK/DEFAULT
002000                   15  WK-C-LCRD-PARTNER-ID  PIC 9(09).
002100                   15  WK-C-LCRD-AMOUNT      PIC S9(08)V99 COMP-3.
002200                   15  WK-C-LCRD-AMOUNT-ALT REDEFINES WK-C-LCRD-AMOUNT.
002300                       20  WK-C-LCRD-AMT-WHOLE PIC S9(08).
002400      *                        PACKED-DECIMAL OVERLAY - USED ONLY BY
002500      *                        THE OLD DISPLAY-SCREEN INQUIRY PANEL,
002600      *                        KEPT FOR WHEN THAT PANEL RETURNS.
002700               10  WK-C-LCRD-OUTPUT.
002800                   15  WK-C-LCRD-RETURN-CODE PIC X(02) VALUE SPACES.
002900                       88  WK-C-LCRD-OK              VALUE "00".
003000                       88  WK-C-LCRD-INSUFF-CREDIT   VALUE "10".
003100      *                        00 = POSTED OK   10 = INSUFFICIENT
003200      *                        CREDIT (DEBIT/CHECK ONLY - REFUND AND
003300      *                        DEFAULT NEVER RETURN 10)
003400                   15  WK-C-LCRD-NEW-BALANCE PIC S9(08)V99 COMP-3.
003500                   15  FILLER                PIC X(08).

000100      * SGPITEM.cpybk
000200      *****************************************************************
000300      * I-O FORMAT: SGPITEM
000400      * FROM FILE SGPITMS  OF LIBRARY SGPLIB
000500      * ORDER LINE-ITEM INPUT RECORD - ONE ROW PER LINE ITEM, KEYED TO
000600      * ITM-ORDER-ID. SORTED/GROUPED BY ITM-ORDER-ID BY THE EXTRACT
000700      * JOB THAT FEEDS THIS RUN (SGPEXITM, NOT PART OF THIS LIBRARY).
000800      *****************************************************************
000900      * AMENDMENT HISTORY:
001000      *****************************************************************
001100      * 91B004 19/03/1991 RTANAK  ORIGINAL MEMBER
001200      * 5Q3AMT 25/06/2015 TMPAMT  14HOREM041 - PADDED FILLER FOR A
001300      *                           FUTURE LINE-ITEM DISCOUNT PCT FIELD
001400      *                           THAT NEVER SHIPPED.
001500      *****************************************************************
001600      *
001700           05  SGP-ORDER-ITEM-RECORD.
001800               10  ITM-ORDER-ID         PIC 9(09).
001900      *                        FK TO ORDER HEADER MASTER
002000               10  ITM-PRODUCT          PIC X(40).
002100               10  ITM-PRODUCT-SPLIT REDEFINES ITM-PRODUCT.
002200                   15  ITM-PRODUCT-CODE PIC X(10).
002300                   15  ITM-PRODUCT-DESC PIC X(30).
002400      *                        ALTERNATE VIEW - LEAD 10 BYTES TREATED
002500      *                        AS A CATALOG CODE WHEN PRESENT, REST IS
002600      *                        FREE-FORM PRODUCT NAME.
002700               10  ITM-QUANTITY         PIC 9(05).
002800      *                        QUANTITY ORDERED, MINIMUM 1
002900               10  ITM-UNIT-PRICE       PIC S9(08)V99 COMP-3.
003000      *                        UNIT PRICE, 2 DECIMAL PLACES, MIN 0
003100               10  FILLER               PIC X(05).                5Q3AMT  
003200      *                        RESERVED - NEVER-SHIPPED DISCOUNT PCT

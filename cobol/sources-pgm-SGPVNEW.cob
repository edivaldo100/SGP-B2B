000100      IDENTIFICATION DIVISION.
000200      ***********************
000300      PROGRAM-ID. SGPVNEW.
000400      AUTHOR. RON TAN AK.
000500      INSTALLATION. SGP-B2B ORDER PROCESSING.
000600      DATE-WRITTEN. 19 MAR 1991.
000700      DATE-COMPILED.
000800      SECURITY. SGP-B2B PRODUCTION - RESTRICTED.
000900      *DESCRIPTION : THIS PROGRAM CREATES A NEW ORDER HEADER FOR A
001000      *              NEWORDER TRANSACTION.  IT MATCHES THE LINE-ITEM
001100      *              INPUT FILE (SORTED BY ITM-ORDER-ID) AGAINST THE
001200      *              ORDER BEING CREATED, SUMS THE EXTENDED PRICES,
001300      *              VALIDATES THE REQUIRED FIELDS, RUNS THE LATENT
001400      *              APROVADO CREDIT-CHECK GUARD WHEN ASKED FOR, AND
001500      *              WRITES THE NEW SGP-ORDER-RECORD.
001600      *
001700      *    THE LINE-ITEM FILE IS OPENED ON THE FIRST CALL ONLY AND
001800      *    STAYS OPEN (READ-AHEAD MATCH) FOR THE LIFE OF THE RUN - SEE
001900      *    A050-OPEN-FIRST-TIME-ONLY.  SGPORD00 MUST CALL THIS MODULE
002000      *    WITH TRANSACTIONS IN THE SAME ITM-ORDER-ID SEQUENCE AS THE
002100      *    LINE-ITEM EXTRACT, THE SAME WAY THE OLD PARTNER-MATCH JOBS
002200      *    REQUIRED MATCHING SEQUENCE ON BOTH SIDES.
002300      *
002400      *    RETURN CODES (WK-C-LNEW-RETURN-CODE):
002500      *    00 - ORDER CREATED, HEADER WRITTEN
002600      *    10 - APROVADO CREDIT-CHECK GUARD FAILED (LATENT - NORMAL
002700      *         FLOW NEVER ASKS FOR APROVADO ON CREATE)
002800      *    14 - NO LINE ITEMS MATCHED THIS ORDER-ID
002900      *    15 - A LINE ITEM FAILED FIELD VALIDATION
003000      *    90 - FILE ERROR, SEE SYSOUT
003100      *
003200      *=================================================================
003300      * HISTORY OF MODIFICATION:
003400      *=================================================================
003500      *|USER    |DATE      | TAG      | DESCRIPTION                   |
003600      *-----------------------------------------------------------------
003700      * RTANAK  |19/03/1991| 91B004   | ORIGINAL VERSION.              |
003800      *-----------------------------------------------------------------
003900      * LKSOO   |05/09/1996| 96B015   | ADDED ORD-ITEM-COUNT TO THE    |
004000      *         |          |          | HEADER RECORD, WAS PREVIOUSLY  |
004100      *         |          |          | DERIVED AT REPORT TIME ONLY.   |
004200      *-----------------------------------------------------------------
004300      * TMPAMT  |29/06/2015| 5Q3AMT   | 14HOREM041 - REM Q3 2015       |
004400      *         |          |          | RELEASE.  EXPANDED ORD-STATUS, |
004500      *         |          |          | ADDED THE APROVADO CREDIT-     |
004600      *         |          |          | CHECK GUARD IN B200.           |
004700      *-----------------------------------------------------------------
004800      EJECT
004900      **********************
005000      ENVIRONMENT DIVISION.
005100      **********************
005200      CONFIGURATION SECTION.
005300      SOURCE-COMPUTER. IBM-AS400.
005400      OBJECT-COMPUTER. IBM-AS400.
005500      SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005600          UPSI-0 IS UPSI-SWITCH-0
005700              ON  STATUS IS U0-ON
005800              OFF STATUS IS U0-OFF.
005900      *
006000      INPUT-OUTPUT SECTION.
006100      FILE-CONTROL.
006200          SELECT SGPITMS ASSIGN TO DATABASE-SGPITMS
006300                 ORGANIZATION      IS SEQUENTIAL
006400                 ACCESS MODE       IS SEQUENTIAL
006500                 FILE STATUS       IS WK-C-FILE-STATUS.
006600          SELECT SGPORDM ASSIGN TO DATABASE-SGPORDM
006700                 ORGANIZATION      IS INDEXED
006800                 ACCESS MODE       IS RANDOM
006900                 RECORD KEY        IS ORD-ID
007000                 FILE STATUS       IS WK-C-ORDM-STATUS.
007100          SELECT SGPPTNM ASSIGN TO DATABASE-SGPPTNM
007200                 ORGANIZATION      IS INDEXED
007300                 ACCESS MODE       IS RANDOM
007400                 RECORD KEY        IS PTR-ID
007500                 FILE STATUS       IS WK-C-PTNM-STATUS.
007600      *
007700      ***************
007800      DATA DIVISION.
007900      ***************
008000      FILE SECTION.
008100      **************
008200      FD  SGPITMS
008300          LABEL RECORDS ARE OMITTED
008400          DATA RECORD IS WK-C-SGPITMS.
008500      01  WK-C-SGPITMS.
008600          COPY SGPITEM.
008700      *
008800      FD  SGPORDM
008900          LABEL RECORDS ARE OMITTED
009000          DATA RECORD IS WK-C-SGPORDM.
009100      01  WK-C-SGPORDM.
009200          COPY SGPORDH.
009300      *
009400      FD  SGPPTNM
009500          LABEL RECORDS ARE OMITTED
009600          DATA RECORD IS WK-C-SGPPTNM.
009700      01  WK-C-SGPPTNM.
009800          COPY SGPPTNR.
009900      *
010000      *************************
010100      WORKING-STORAGE SECTION.
010200      *************************
010300      01  FILLER                          PIC X(24)        VALUE
010400          "** PROGRAM SGPVNEW   **".
010500      *
010600      * ------------------ PROGRAM WORKING STORAGE -------------------*
010700      01    WK-C-COMMON.
010800          COPY SGPCMWS.
010900      *
011000      01  WK-C-ORDM-STATUS                PIC X(02) VALUE SPACES.
011100          88  WK-C-ORDM-OK                          VALUE "00".
011200      01  WK-C-PTNM-STATUS                PIC X(02) VALUE SPACES.
011300          88  WK-C-PTNM-OK                          VALUE "00".
011400      *
011500      01  WK-C-WORK-AREA.
011600          05  WK-C-FIRST-CALL-SW      PIC X(01) VALUE "Y".
011700              88  WK-C-FIRST-CALL              VALUE "Y".
011800          05  WK-C-ITEM-EOF-SW        PIC X(01) VALUE "N".
011900              88  WK-C-ITEM-EOF                VALUE "Y".
012000          05  WK-C-ITEM-MATCHED       PIC 9(04) COMP VALUE ZERO.
012100          05  WK-C-EXTENDED-PRICE     PIC S9(09)V99 COMP-3 VALUE ZERO.
012200          05  WK-C-VALID-ITEM-SW      PIC X(01) VALUE "Y".
012300              88  WK-C-ITEM-IS-VALID            VALUE "Y".
012400          05  WK-C-HOLD-ITEM.
012500              10  WK-C-HOLD-PRODUCT   PIC X(40).
012600              10  WK-C-HOLD-PRODUCT-ALT REDEFINES WK-C-HOLD-PRODUCT.
012700                  15  WK-C-HOLD-PROD-CODE PIC X(10).
012800                  15  WK-C-HOLD-PROD-DESC PIC X(30).
012900      *                        UNUSED BY THIS PROGRAM - KEPT SO THE
013000      *                        HOLD AREA MATCHES ITM-PRODUCT-SPLIT
013100      *                        BYTE-FOR-BYTE.
013200      *
013300      01  WK-C-LCRD-AREA.
013400          COPY SGPLCRD.
013500      *
013600      *****************
013700      LINKAGE SECTION.
013800      *****************
013900      01  WK-C-LNEW-AREA.
014000          COPY SGPLNEW.
014100      EJECT
014200      ********************************************
014300      PROCEDURE DIVISION USING WK-C-LNEW-AREA.
014400      ********************************************
014500      MAIN-MODULE.
014600          PERFORM A000-PROCESS-CALLED-ROUTINE
014700             THRU A099-PROCESS-CALLED-ROUTINE-EX.
014800          IF  WK-C-LNEW-RETURN-CODE = "90"
014900              PERFORM Z000-END-PROGRAM-ROUTINE
015000                 THRU Z999-END-PROGRAM-ROUTINE-EX
015100          END-IF.
015200          EXIT PROGRAM.
015300      *
015400      *---------------------------------------------------------------*
015500      A000-PROCESS-CALLED-ROUTINE.
015600      *---------------------------------------------------------------*
015700          PERFORM A050-OPEN-FIRST-TIME-ONLY
015800             THRU A059-OPEN-FIRST-TIME-ONLY-EX.
015900          IF  WK-C-LNEW-RETURN-CODE = "90"
016000              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016100      *
016200          MOVE    SPACES               TO    WK-C-LNEW-OUTPUT.
016300          MOVE    ZERO                 TO    WK-C-ITEM-MATCHED
016400                                              WK-C-EXTENDED-PRICE.
016500          MOVE    "Y"                  TO    WK-C-VALID-ITEM-SW.
016600      *
016700          PERFORM A060-VALIDATE-PARTNER-FIELDS
016800             THRU A069-VALIDATE-PARTNER-FIELDS-EX.
016900          IF  WK-C-LNEW-RETURN-CODE NOT = SPACES
017000              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017100      *
017200          PERFORM A100-ACCUMULATE-ITEMS
017300             THRU A199-ACCUMULATE-ITEMS-EX
017400              UNTIL WK-C-ITEM-EOF
017500              OR    ITM-ORDER-ID NOT = WK-C-LNEW-ORDER-ID.
017600      *
017700          IF  WK-C-ITEM-MATCHED = ZERO
017800              MOVE    "14"             TO    WK-C-LNEW-RETURN-CODE
017900              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018000      *
018100          IF  NOT WK-C-ITEM-IS-VALID
018200              MOVE    "15"             TO    WK-C-LNEW-RETURN-CODE
018300              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018400      *
018500          PERFORM A200-VALIDATE-AND-WRITE
018600             THRU A299-VALIDATE-AND-WRITE-EX.
018700      *
018800      A099-PROCESS-CALLED-ROUTINE-EX.
018900          EXIT.
019000      *---------------------------------------------------------------*
019100      * A050-OPEN-FIRST-TIME-ONLY  -  OPENS SGPITMS/SGPORDM AND PRIMES*
019200      *       THE READ-AHEAD BUFFER ON THE FIRST CALL OF THE RUN.     *
019300      *---------------------------------------------------------------*
019400      A050-OPEN-FIRST-TIME-ONLY.
019500          IF  NOT WK-C-FIRST-CALL
019600              GO TO A059-OPEN-FIRST-TIME-ONLY-EX.
019700      *
019800          MOVE    "N"                  TO    WK-C-FIRST-CALL-SW.
019900          OPEN    INPUT SGPITMS.
020000          IF  NOT WK-C-SUCCESSFUL
020100              DISPLAY "SGPVNEW - OPEN FILE ERROR - SGPITMS"
020200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300              MOVE    "90"             TO    WK-C-LNEW-RETURN-CODE
020400              GO TO A059-OPEN-FIRST-TIME-ONLY-EX.
020500      *
020600          OPEN    I-O   SGPORDM.
020700          IF  NOT WK-C-ORDM-OK
020800              DISPLAY "SGPVNEW - OPEN FILE ERROR - SGPORDM"
020900              DISPLAY "FILE STATUS IS " WK-C-ORDM-STATUS
021000              MOVE    "90"             TO    WK-C-LNEW-RETURN-CODE
021100              GO TO A059-OPEN-FIRST-TIME-ONLY-EX.
021200      *
021300          OPEN    INPUT SGPPTNM.
021400          IF  NOT WK-C-PTNM-OK
021500              DISPLAY "SGPVNEW - OPEN FILE ERROR - SGPPTNM"
021600              DISPLAY "FILE STATUS IS " WK-C-PTNM-STATUS
021700              MOVE    "90"             TO    WK-C-LNEW-RETURN-CODE
021800              GO TO A059-OPEN-FIRST-TIME-ONLY-EX.
021900      *
022000          READ    SGPITMS.
022100          IF  WK-C-END-OF-FILE
022200              MOVE    "Y"              TO    WK-C-ITEM-EOF-SW
022300          ELSE
022400              IF  NOT WK-C-SUCCESSFUL
022500                  DISPLAY "SGPVNEW - READ ERROR - SGPITMS"
022600                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700                  MOVE    "90"         TO    WK-C-LNEW-RETURN-CODE
022800              END-IF
022900          END-IF.
023000      A059-OPEN-FIRST-TIME-ONLY-EX.
023100          EXIT.
023200      *---------------------------------------------------------------*
023300      * A060-VALIDATE-PARTNER-FIELDS  -  DEFENSIVE CHECK ON THE       *
023400      *       LOOKED-UP PARTNER MASTER RECORD BEFORE IT IS USED AS    *
023500      *       THE BASIS FOR A NEW ORDER.                              *
023600      *---------------------------------------------------------------*
023700      A060-VALIDATE-PARTNER-FIELDS.
023800          MOVE    WK-C-LNEW-PARTNER-ID TO   PTR-ID.
023900          READ    SGPPTNM.
024000          IF  NOT WK-C-PTNM-OK
024100              DISPLAY "SGPVNEW - READ ERROR - SGPPTNM - KEY "
024200                      WK-C-LNEW-PARTNER-ID
024300              DISPLAY "FILE STATUS IS " WK-C-PTNM-STATUS
024400              MOVE    "15"             TO    WK-C-LNEW-RETURN-CODE
024500              GO TO A069-VALIDATE-PARTNER-FIELDS-EX.
024600      *
024700          IF  PTR-NAME = SPACES
024800             OR PTR-CREDIT-LIMIT < ZERO
024900             OR PTR-CURRENT-CREDIT < ZERO
025000              MOVE    "15"             TO    WK-C-LNEW-RETURN-CODE.
025100      A069-VALIDATE-PARTNER-FIELDS-EX.
025200          EXIT.
025300      *---------------------------------------------------------------*
025400      * A100-ACCUMULATE-ITEMS  -  SUMS ONE MATCHING LINE ITEM, THEN   *
025500      *       READS THE NEXT SGPITMS RECORD AHEAD.                    *
025600      *---------------------------------------------------------------*
025700      A100-ACCUMULATE-ITEMS.
025800          ADD     1                    TO    WK-C-ITEM-MATCHED.
025900          IF  ITM-PRODUCT = SPACES
026000             OR ITM-QUANTITY < 1
026100             OR ITM-UNIT-PRICE < ZERO
026200              MOVE    "N"              TO    WK-C-VALID-ITEM-SW
026300          ELSE
026400              COMPUTE WK-C-EXTENDED-PRICE ROUNDED =
026500                      WK-C-EXTENDED-PRICE +
026600                      (ITM-UNIT-PRICE * ITM-QUANTITY)
026700          END-IF.
026800      *
026900          READ    SGPITMS.
027000          IF  WK-C-END-OF-FILE
027100              MOVE    "Y"              TO    WK-C-ITEM-EOF-SW
027200          ELSE
027300              IF  NOT WK-C-SUCCESSFUL
027400                  DISPLAY "SGPVNEW - READ ERROR - SGPITMS"
027500                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600                  MOVE    "90"         TO    WK-C-LNEW-RETURN-CODE
027700                  MOVE    "Y"          TO    WK-C-ITEM-EOF-SW
027800              END-IF
027900          END-IF.
028000      A199-ACCUMULATE-ITEMS-EX.
028100          EXIT.
028200      *---------------------------------------------------------------*
028300      * A200-VALIDATE-AND-WRITE  -  BUILDS AND WRITES THE NEW HEADER. *
028400      *       RUNS THE LATENT APROVADO CREDIT-CHECK GUARD WHEN THE    *
028500      *       CALLER ASKED FOR AN INITIAL STATUS OF APROVADO - THE    *
028600      *       NORMAL NEWORDER FLOW NEVER DOES, SEE SPEC NOTE ABOVE.   *
028700      *---------------------------------------------------------------*
028800      A200-VALIDATE-AND-WRITE.
028900          IF  WK-C-LNEW-INIT-STATUS = "APROVADO"                  5Q3AMT  
029000              MOVE    "CHECK  "        TO    WK-C-LCRD-ACTION     5Q3AMT  
029100              MOVE    WK-C-LNEW-PARTNER-ID TO WK-C-LCRD-PARTNER-ID5Q3AMT  
029200              MOVE    WK-C-EXTENDED-PRICE  TO WK-C-LCRD-AMOUNT    5Q3AMT  
029300              CALL    "SGPVCRD"        USING WK-C-LCRD-AREA       5Q3AMT  
029400              IF  WK-C-LCRD-INSUFF-CREDIT                         5Q3AMT  
029500                  MOVE    "10"         TO    WK-C-LNEW-RETURN-CODE5Q3AMT  
029600                  GO TO A299-VALIDATE-AND-WRITE-EX                5Q3AMT  
029700              END-IF                                              5Q3AMT  
029800          END-IF.                                                 5Q3AMT  
029900      *
030000          MOVE    WK-C-LNEW-ORDER-ID   TO    ORD-ID.
030100          MOVE    WK-C-LNEW-PARTNER-ID TO    ORD-PARTNER-ID.
030200          MOVE    "PENDENTE"           TO    ORD-STATUS.
030300          MOVE    WK-C-EXTENDED-PRICE  TO    ORD-TOTAL-VALUE.
030400          MOVE    WK-C-ITEM-MATCHED    TO    ORD-ITEM-COUNT.      96B015  
030500          MOVE    WK-C-LNEW-RUN-TIMESTMP TO  ORD-CREATED-AT.
030600          MOVE    WK-C-LNEW-RUN-TIMESTMP TO  ORD-UPDATED-AT.
030700      *
030800          WRITE   WK-C-SGPORDM.
030900          IF  NOT WK-C-ORDM-OK
031000              DISPLAY "SGPVNEW - WRITE ERROR - SGPORDM - KEY "
031100                      ORD-ID
031200              DISPLAY "FILE STATUS IS " WK-C-ORDM-STATUS
031300              MOVE    "90"             TO    WK-C-LNEW-RETURN-CODE
031400              GO TO A299-VALIDATE-AND-WRITE-EX.
031500      *
031600          MOVE    "00"                 TO    WK-C-LNEW-RETURN-CODE.
031700          MOVE    WK-C-EXTENDED-PRICE  TO    WK-C-LNEW-TOTAL-VALUE.
031800          MOVE    WK-C-ITEM-MATCHED    TO    WK-C-LNEW-ITEM-COUNT.96B015  
031900      A299-VALIDATE-AND-WRITE-EX.
032000          EXIT.
032100      *---------------------------------------------------------------*
032200      *                   PROGRAM SUBROUTINE                         *
032300      *---------------------------------------------------------------*
032400      Y900-ABNORMAL-TERMINATION.
032500          PERFORM Z000-END-PROGRAM-ROUTINE
032600             THRU Z999-END-PROGRAM-ROUTINE-EX.
032700          EXIT PROGRAM.
032800      *
032900      Z000-END-PROGRAM-ROUTINE.
033000          CLOSE   SGPITMS SGPORDM SGPPTNM.
033100      *
033200      Z999-END-PROGRAM-ROUTINE-EX.
033300          EXIT.
033400      *
033500      ******************************************************************
033600      ************** END OF PROGRAM SOURCE -  SGPVNEW ****************
033700      ******************************************************************

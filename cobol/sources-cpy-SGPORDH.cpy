000100      * SGPORDH.cpybk
000200      *****************************************************************
000300      * AMENDMENT HISTORY:
000400      *****************************************************************
000500      * 91B003 19/03/1991 RTANAK  ORIGINAL MEMBER - RECORD LEN 63
000600      * 96B015 05/09/1996 LKSOO   ADDED ORD-ITEM-COUNT, RECORD LEN 67
000700      * 5Q3AMT 25/06/2015 TMPAMT  14HOREM041 - EXPANDED ORD-STATUS FROM
000800      *                           10 TO 16 BYTES (EM_PROCESSAMENTO),
000900      *                           RECORD LEN 73
001000      * 5Q3AMT                   - RECORD LEN 82 (TIMESTAMPS TO 19)
001100      *****************************************************************
001200      *
001300           05  SGP-ORDER-RECORD-LEN-63    PIC X(063).
001400           05  SGP-ORDER-RECORD-LEN-67    PIC X(067).             96B015  
001500           05  SGP-ORDER-RECORD-LEN-73    PIC X(073).             5Q3AMT  
001600           05  SGP-ORDER-RECORD           PIC X(082).             5Q3AMT  
001700      *
001800      * I-O FORMAT: SGPORDH
001900      * FROM FILE SGPORDM  OF LIBRARY SGPLIB
002000      * ORDER HEADER MASTER RECORD
002100      *****************************************************************
002200           05  SGP-ORDER-FIELDS  REDEFINES SGP-ORDER-RECORD.
002300               10  ORD-ID               PIC 9(09).
002400      *                        ORDER UNIQUE IDENTIFIER
002500               10  ORD-PARTNER-ID       PIC 9(09).
002600      *                        FK TO PARTNER MASTER
002700               10  ORD-STATUS           PIC X(16).                5Q3AMT  
002800      *                        PENDENTE / APROVADO / EM_PROCESSAMENTO
002900      *                        ENVIADO / ENTREGUE / CANCELADO
003000               10  ORD-TOTAL-VALUE      PIC S9(08)V99 COMP-3.
003100      *                        SUM OF LINE-ITEM EXTENDED PRICES
003200               10  ORD-ITEM-COUNT       PIC 9(04).                96B015  
003300      *                        NUMBER OF LINE ITEMS ATTACHED
003400               10  ORD-CREATED-AT       PIC X(19).                5Q3AMT  
003500      *                        YYYY-MM-DD-HH.MM.SS
003600               10  ORD-CREATED-AT-PARTS REDEFINES ORD-CREATED-AT. 5Q3AMT  
003700                   15  ORD-CREAT-YMD    PIC X(10).                5Q3AMT  
003800                   15  ORD-CREAT-FILL1  PIC X(01).                5Q3AMT  
003900                   15  ORD-CREAT-HMS    PIC X(08).                5Q3AMT  
004000      *                        ALTERNATE VIEW - YMD/HMS SPLIT FOR THE
004100      *                        RUN-REPORT DETAIL LINE.
004200               10  ORD-UPDATED-AT       PIC X(19).                5Q3AMT  
004300      *                        YYYY-MM-DD-HH.MM.SS - LAST TOUCH

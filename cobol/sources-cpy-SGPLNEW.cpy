000100      * SGPLNEW.cpybk
000200      *****************************************************************
000300      * LINKAGE AREA FOR CALL "SGPVNEW" - NEW ORDER CREATION,
000400      * ITEM ACCUMULATION AND CREDIT-LIMIT GUARD.
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * 5Q3AMT 29/06/2015 TMPAMT  14HOREM041 - ORIGINAL MEMBER
000900      *****************************************************************
001000      *
001100           05  WK-C-LNEW-RECORD.
001200               10  WK-C-LNEW-INPUT.
001300                   15  WK-C-LNEW-ORDER-ID     PIC 9(09).
001400                   15  WK-C-LNEW-PARTNER-ID   PIC 9(09).
001500                   15  WK-C-LNEW-INIT-STATUS  PIC X(16).
001600      *                        ALWAYS PENDENTE UNDER THE NORMAL FLOW -
001700      *                        CARRIED AS INPUT ONLY SO THE LATENT
001800      *                        APROVADO CREDIT-CHECK GUARD CAN BE
001900      *                        EXERCISED IF IT IS EVER SET OTHERWISE.
002000                   15  WK-C-LNEW-RUN-TIMESTMP PIC X(19).
002100               10  WK-C-LNEW-OUTPUT.
002200                   15  WK-C-LNEW-RETURN-CODE  PIC X(02) VALUE SPACES.
002300                       88  WK-C-LNEW-OK               VALUE "00".
002400                       88  WK-C-LNEW-INSUFF-CREDIT    VALUE "10".
002500                       88  WK-C-LNEW-NO-ITEMS         VALUE "14".
002600                       88  WK-C-LNEW-BAD-ITEM         VALUE "15".
002700      *                        00 OK  10 INSUFFICIENT CREDIT (LATENT
002800      *                        GUARD)  14 NO LINE ITEMS  15 THE
002900      *                        PARTNER OR A LINE ITEM FAILED FIELD
003000      *                        VALIDATION
003100                   15  WK-C-LNEW-TOTAL-VALUE  PIC S9(08)V99 COMP-3.
003200                   15  WK-C-LNEW-ITEM-COUNT   PIC 9(04).
003300                   15  FILLER                 PIC X(10).

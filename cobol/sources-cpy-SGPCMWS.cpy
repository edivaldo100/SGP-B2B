000100      * SGPCMWS.cpybk
000200      *****************************************************************
000300      * AMENDMENT HISTORY:
000400      *****************************************************************
000500      * 91B001 14/03/1991 RTANAK  ORIGINAL MEMBER - COMMON FILE STATUS
000600      *                           TESTS SHARED BY ALL SGP-B2B MODULES.
000700      * 96B014 02/09/1996 LKSOO   ADD WK-C-DUPLICATE-KEY FOR THE NEW
000800      *                           INDEXED PARTNER/ORDER MASTER FILES.
000900      * 99Y2K1 11/01/1999 RTANAK  Y2K REVIEW - NO DATE FIELDS IN THIS
001000      *                           MEMBER, NO CHANGES REQUIRED.
001100      * 5Q3AMT 19/06/2015 TMPAMT  14HOREM040 - ADD WK-C-INVALID-KEY FOR
001200      *                           SGPVORD START/READ-NEXT LOGIC.
001300      *****************************************************************
001400      *
001500           05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
001600               88  WK-C-SUCCESSFUL               VALUE "00".
001700               88  WK-C-DUPLICATE-KEY            VALUE "22".      96B014  
001800               88  WK-C-RECORD-NOT-FOUND         VALUE "23".
001900               88  WK-C-INVALID-KEY              VALUE "23" "21". 5Q3AMT  
002000               88  WK-C-END-OF-FILE              VALUE "10".
002100               88  WK-C-PERMANENT-ERROR          VALUE "30" "90"
002200                                                        "91" "92".
002300      *
002400           05  WK-C-RUN-DATE            PIC X(10) VALUE SPACES.
002500      *                        CURRENT RUN DATE  YYYY-MM-DD
002600           05  WK-C-RUN-DATE-TIME       PIC X(19) VALUE SPACES.
002700      *                        CURRENT RUN TIMESTAMP
002800      *                        YYYY-MM-DD-HH.MM.SS

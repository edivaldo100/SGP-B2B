000100      IDENTIFICATION DIVISION.
000200      ***********************
000300      PROGRAM-ID. SGPORD00.
000400      AUTHOR. RON TAN AK.
000500      INSTALLATION. SGP-B2B ORDER PROCESSING.
000600      DATE-WRITTEN. 21 MAR 1991.
000700      DATE-COMPILED.
000800      SECURITY. SGP-B2B PRODUCTION - RESTRICTED.
000900      *DESCRIPTION : THIS IS THE OVERNIGHT ORDER-RUN DRIVER.  IT READS
001000      *              ONE STATUS-CHANGE-REQUEST TRANSACTION PER RECORD
001100      *              FROM SGPTXNI, IN FILE ORDER, AND FOR EACH ONE
001200      *              CALLS SGPVNEW (NEWORDER), SGPVORD (SETSTAT OR
001300      *              CANCEL), LOGS A NOTIFICATION LINE, ACCUMULATES
001400      *              RUN TOTALS AND WRITES A REJECTS-LOG ENTRY FOR ANY
001500      *              NON-ZERO RETURN CODE.  AT END OF FILE IT PRINTS
001600      *              THE RUN REPORT.
001700      *
001800      *    THIS PROGRAM OWNS NO MASTER FILE DIRECTLY - SGPPTNM AND
001900      *    SGPORDM ARE OPENED AND CLOSED BY THE CALLED MODULES
002000      *    (SGPVCRD / SGPVNEW / SGPVORD).  THIS KEEPS THE MASTER FILES
002100      *    SINGLE-THREADED THROUGH ONE OPEN PER FILE PER RUN, THE SAME
002200      *    DISCIPLINE THE OLD TRF SUITE USED FOR ITS DDS FILES.
002300      *
002400      *=================================================================
002500      * HISTORY OF MODIFICATION:
002600      *=================================================================
002700      *|USER    |DATE      | TAG      | DESCRIPTION                   |
002800      *-----------------------------------------------------------------
002900      * RTANAK  |21/03/1991| 91B006   | ORIGINAL VERSION.              |
003000      *-----------------------------------------------------------------
003100      * LKSOO   |09/09/1996| 96B016   | ADDED THE CANCEL BRANCH - WAS  |
003200      *         |          |          | PREVIOUSLY ONLY SETSTAT/NEW.   |
003300      *-----------------------------------------------------------------
003400      * RTANAK  |14/01/1999| 99Y2K2   | Y2K REVIEW - WK-C-RUN-DATE AND |
003500      *         |          |          | THE TIMESTAMP FIELDS ARE ALL   |
003600      *         |          |          | 4-DIGIT YEAR, CENTURY WINDOW   |
003700      *         |          |          | DOES NOT APPLY.  NO CHANGE.    |
003800      *-----------------------------------------------------------------
003900      * TMPAMT  |05/07/2015| 5Q5AMT   | 14HOREM043 - REM Q3 2015       |
004000      *         |          |          | RELEASE.  ADDED THE REJECTS-   |
004100      *         |          |          | LOG (SGPREJ) AND THE RUN-      |
004200      *         |          |          | REPORT TOTALS LINES - BOTH     |
004300      *         |          |          | WERE DISPLAY-ONLY BEFORE THIS. |
004400      *-----------------------------------------------------------------
004500      * TMPAMT  |07/07/2015| 5Q6AMT   | 14HOREM044 - NOW PASSES WK-C-  |
004600      *         |          |          | RUN-DATE-TIME DOWN AS WK-C-    |
004700      *         |          |          | LORD-RUN-TIMESTMP ON EVERY     |
004800      *         |          |          | CALL "SGPVORD" - SGPVORD HAD   |
004900      *         |          |          | NO TIMESTAMP OF ITS OWN.       |
005000      *-----------------------------------------------------------------
005100      EJECT
005200      **********************
005300      ENVIRONMENT DIVISION.
005400      **********************
005500      CONFIGURATION SECTION.
005600      SOURCE-COMPUTER. IBM-AS400.
005700      OBJECT-COMPUTER. IBM-AS400.
005800      SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005900          C01 IS TOP-OF-FORM
006000          UPSI-0 IS UPSI-SWITCH-0
006100              ON  STATUS IS U0-ON
006200              OFF STATUS IS U0-OFF.
006300      *
006400      INPUT-OUTPUT SECTION.
006500      FILE-CONTROL.
006600          SELECT SGPTXNI ASSIGN TO DATABASE-SGPTXNI
006700                 ORGANIZATION      IS SEQUENTIAL
006800                 ACCESS MODE       IS SEQUENTIAL
006900                 FILE STATUS       IS WK-C-TXNI-STATUS.
007000          SELECT SGPRPT  ASSIGN TO DATABASE-SGPRPT
007100                 ORGANIZATION      IS SEQUENTIAL
007200                 ACCESS MODE       IS SEQUENTIAL
007300                 FILE STATUS       IS WK-C-RPT-STATUS.
007400          SELECT SGPREJ  ASSIGN TO DATABASE-SGPREJ                5Q5AMT  
007500                 ORGANIZATION      IS SEQUENTIAL                  5Q5AMT  
007600                 ACCESS MODE       IS SEQUENTIAL                  5Q5AMT  
007700                 FILE STATUS       IS WK-C-REJ-STATUS.            5Q5AMT  
007800      *
007900      ***************
008000      DATA DIVISION.
008100      ***************
008200      FILE SECTION.
008300      **************
008400      FD  SGPTXNI
008500          LABEL RECORDS ARE OMITTED
008600          DATA RECORD IS WK-C-SGPTXNI.
008700      01  WK-C-SGPTXNI.
008800          COPY SGPTXN.
008900      *
009000      FD  SGPRPT
009100          LABEL RECORDS ARE OMITTED
009200          DATA RECORD IS WK-C-SGPRPT.
009300      01  WK-C-SGPRPT                      PIC X(132).
009400      *
009500      FD  SGPREJ                                                  5Q5AMT  
009600          LABEL RECORDS ARE OMITTED                               5Q5AMT  
009700          DATA RECORD IS WK-C-SGPREJ.                             5Q5AMT  
009800      01  WK-C-SGPREJ.                                            5Q5AMT  
009900          05  REJ-ORDER-ID              PIC 9(09).                5Q5AMT  
010000          05  REJ-ACTION                PIC X(08).                5Q5AMT  
010100          05  REJ-REASON                PIC X(30).                5Q5AMT  
010200          05  FILLER                    PIC X(05).                5Q5AMT  
010300      *
010400      *************************
010500      WORKING-STORAGE SECTION.
010600      *************************
010700      01  FILLER                          PIC X(24)        VALUE
010800          "** PROGRAM SGPORD00  **".
010900      *
011000      * ------------------ PROGRAM WORKING STORAGE -------------------*
011100      01    WK-C-COMMON.
011200          COPY SGPCMWS.
011300      *
011400      01  WK-C-TXNI-STATUS                PIC X(02) VALUE SPACES.
011500          88  WK-C-TXNI-OK                          VALUE "00".
011600          88  WK-C-TXNI-EOF                         VALUE "10".
011700      01  WK-C-RPT-STATUS                 PIC X(02) VALUE SPACES.
011800          88  WK-C-RPT-OK                           VALUE "00".
011900      01  WK-C-REJ-STATUS                 PIC X(02) VALUE SPACES. 5Q5AMT  
012000          88  WK-C-REJ-OK                           VALUE "00".   5Q5AMT  
012100      *
012200      01  WK-C-SWITCHES.
012300          05  WK-C-END-OF-TXNI-SW     PIC X(01) VALUE "N".
012400              88  WK-C-END-OF-TXNI             VALUE "Y".
012500      *
012600      01  WK-C-ACCEPT-AREA.
012700          05  WK-C-ACCEPT-DATE        PIC 9(08).
012800          05  WK-C-ACCEPT-DATE-PARTS REDEFINES WK-C-ACCEPT-DATE.
012900              10  WK-C-ACCEPT-CCYY    PIC 9(04).
013000              10  WK-C-ACCEPT-MM      PIC 9(02).
013100              10  WK-C-ACCEPT-DD      PIC 9(02).
013200          05  WK-C-ACCEPT-TIME        PIC 9(08).
013300      *
013400      01  WK-C-LNEW-AREA.
013500          COPY SGPLNEW.
013600      *
013700      01  WK-C-LORD-AREA.
013800          COPY SGPLORD.
013900      *
014000      01  WK-C-SAVE-AREA.
014100          05  WK-C-SAVE-OLD-STATUS    PIC X(16) VALUE SPACES.
014200          05  WK-C-SAVE-NEW-STATUS    PIC X(16) VALUE SPACES.
014300          05  WK-C-SAVE-POST-AMOUNT   PIC S9(08)V99 COMP-3 VALUE ZERO.
014400          05  WK-C-SAVE-POST-AMT-ALT REDEFINES WK-C-SAVE-POST-AMOUNT.
014500              10  WK-C-SAVE-POST-WHOLE PIC S9(08).
014600      *                        PACKED-DECIMAL OVERLAY - USED ONLY BY
014700      *                        THE DETAIL-LINE EDIT ROUTINE.
014800      *
014900      01  WK-N-RUN-TOTALS.
015000          05  WK-N-CT-CREATED         PIC 9(07) COMP VALUE ZERO.
015100          05  WK-N-CT-APPROVED        PIC 9(07) COMP VALUE ZERO.
015200          05  WK-N-CT-CANCELLED       PIC 9(07) COMP VALUE ZERO.
015300          05  WK-N-CT-REJECTED        PIC 9(07) COMP VALUE ZERO.  5Q5AMT  
015400          05  WK-N-AMT-DEBITED        PIC S9(09)V99 COMP-3 VALUE5Q5AMT
015500              ZERO.                                             5Q5AMT
015600          05  WK-N-AMT-REFUNDED       PIC S9(09)V99 COMP-3 VALUE5Q5AMT
015700              ZERO.                                             5Q5AMT
015800      *
015900      01  WK-C-REPORT-LINE.
016000          05  WK-C-HEADING-LINE.
016100              10  FILLER              PIC X(48) VALUE
016200                  "SGP-B2B ORDER PROCESSING RUN REPORT".
016300              10  FILLER              PIC X(22) VALUE SPACES.
016400              10  FILLER              PIC X(10) VALUE "RUN DATE: ".
016500              10  HL-RUN-DATE         PIC X(10).
016600              10  FILLER              PIC X(42) VALUE SPACES.
016700          05  WK-C-HEADING-LINE-ALT REDEFINES WK-C-HEADING-LINE.
016800              10  FILLER              PIC X(132).
016900      *                        UNUSED - KEPT AS A WHOLE-LINE SPACING
017000      *                        VIEW FOR THE BLANK-AFTER-HEADING MOVE.
017100          05  WK-C-RULE-LINE          PIC X(132) VALUE ALL "-".
017200          05  WK-C-COLUMN-LINE.
017300              10  FILLER              PIC X(11) VALUE "ORDER-ID   ".
017400              10  FILLER              PIC X(11) VALUE "ACTION     ".
017500              10  FILLER              PIC X(17) VALUE "OLD-STATUS       ".
017600              10  FILLER              PIC X(17) VALUE "NEW-STATUS       ".
017700              10  FILLER              PIC X(13) VALUE "AMOUNT".
017800              10  FILLER              PIC X(63) VALUE SPACES.
017900          05  WK-C-DETAIL-LINE.
018000              10  DL-ORDER-ID         PIC 9(09).
018100              10  FILLER              PIC X(02) VALUE SPACES.
018200              10  DL-ACTION           PIC X(08).
018300              10  FILLER              PIC X(03) VALUE SPACES.
018400              10  DL-OLD-STATUS       PIC X(16).
018500              10  FILLER              PIC X(01) VALUE SPACES.
018600              10  DL-NEW-STATUS       PIC X(16).
018700              10  FILLER              PIC X(01) VALUE SPACES.
018800              10  DL-AMOUNT           PIC Z,ZZZ,ZZ9.99.
018900              10  FILLER              PIC X(64) VALUE SPACES.
019000          05  WK-C-TOTAL-LINE-CT.                                 5Q5AMT  
019100              10  TL-CT-LABEL         PIC X(38).                  5Q5AMT  
019200              10  FILLER              PIC X(02) VALUE SPACES.     5Q5AMT  
019300              10  TL-CT-VALUE         PIC ZZZ,ZZ9.                5Q5AMT  
019400              10  FILLER              PIC X(85) VALUE SPACES.     5Q5AMT  
019500          05  WK-C-TOTAL-LINE-AMT.                                5Q5AMT  
019600              10  TL-AMT-LABEL        PIC X(38).                  5Q5AMT  
019700              10  FILLER              PIC X(02) VALUE SPACES.     5Q5AMT  
019800              10  TL-AMT-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99.       5Q5AMT  
019900              10  FILLER              PIC X(76) VALUE SPACES.     5Q5AMT  
020000      *
020100      *****************
020200      PROCEDURE DIVISION.
020300      *****************
020400      MAIN-MODULE.
020500          PERFORM A000-INITIALIZATION
020600             THRU A099-INITIALIZATION-EX.
020700          PERFORM A100-PROCESS-TRANSACTION-LOOP
020800             THRU A199-PROCESS-TRANSACTION-LOOP-EX
020900              UNTIL WK-C-END-OF-TXNI.
021000          PERFORM D000-PRINT-REPORT-HEADING
021100             THRU D099-PRINT-REPORT-HEADING-EX.
021200          PERFORM D200-PRINT-TOTALS
021300             THRU D299-PRINT-TOTALS-EX.
021400          PERFORM Z000-END-PROGRAM-ROUTINE
021500             THRU Z999-END-PROGRAM-ROUTINE-EX.
021600          STOP RUN.
021700      *
021800      *---------------------------------------------------------------*
021900      A000-INITIALIZATION.
022000      *---------------------------------------------------------------*
022100          OPEN    INPUT  SGPTXNI.
022200          OPEN    OUTPUT SGPRPT.
022300          OPEN    OUTPUT SGPREJ.
022400          IF  NOT WK-C-TXNI-OK
022500              DISPLAY "SGPORD00 - OPEN FILE ERROR - SGPTXNI"
022600              DISPLAY "FILE STATUS IS " WK-C-TXNI-STATUS
022700              GO TO Y900-ABNORMAL-TERMINATION.
022800          IF  NOT WK-C-RPT-OK
022900              DISPLAY "SGPORD00 - OPEN FILE ERROR - SGPRPT"
023000              DISPLAY "FILE STATUS IS " WK-C-RPT-STATUS
023100              GO TO Y900-ABNORMAL-TERMINATION.
023200          IF  NOT WK-C-REJ-OK
023300              DISPLAY "SGPORD00 - OPEN FILE ERROR - SGPREJ"
023400              DISPLAY "FILE STATUS IS " WK-C-REJ-STATUS
023500              GO TO Y900-ABNORMAL-TERMINATION.
023600      *
023700          ACCEPT   WK-C-ACCEPT-DATE    FROM DATE YYYYMMDD.
023800          ACCEPT   WK-C-ACCEPT-TIME    FROM TIME.
023900          STRING   WK-C-ACCEPT-CCYY "-" WK-C-ACCEPT-MM "-"
024000                   WK-C-ACCEPT-DD      DELIMITED BY SIZE
024100                   INTO WK-C-RUN-DATE.
024200          STRING   WK-C-RUN-DATE "-" WK-C-ACCEPT-TIME(1:2) "."
024300                   WK-C-ACCEPT-TIME(3:2) "." WK-C-ACCEPT-TIME(5:2)
024400                   DELIMITED BY SIZE INTO WK-C-RUN-DATE-TIME.
024500      A099-INITIALIZATION-EX.
024600          EXIT.
024700      *---------------------------------------------------------------*
024800      * A100-PROCESS-TRANSACTION-LOOP  -  ONE CALL PER INPUT RECORD.  *
024900      *---------------------------------------------------------------*
025000      A100-PROCESS-TRANSACTION-LOOP.
025100          READ    SGPTXNI
025200              AT END
025300                  MOVE    "Y"          TO    WK-C-END-OF-TXNI-SW
025400                  GO TO A199-PROCESS-TRANSACTION-LOOP-EX.
025500          IF  NOT WK-C-TXNI-OK
025600              DISPLAY "SGPORD00 - READ ERROR - SGPTXNI"
025700              DISPLAY "FILE STATUS IS " WK-C-TXNI-STATUS
025800              MOVE    "Y"              TO    WK-C-END-OF-TXNI-SW
025900              GO TO A199-PROCESS-TRANSACTION-LOOP-EX.
026000      *
026100          PERFORM A200-PROCESS-ONE-TRANSACTION
026200             THRU A299-PROCESS-ONE-TRANSACTION-EX.
026300      A199-PROCESS-TRANSACTION-LOOP-EX.
026400          EXIT.
026500      *---------------------------------------------------------------*
026600      * A200-PROCESS-ONE-TRANSACTION  -  DISPATCHES ON TXN-ACTION.    *
026700      *---------------------------------------------------------------*
026800      A200-PROCESS-ONE-TRANSACTION.
026900          MOVE    SPACES               TO    WK-C-SAVE-OLD-STATUS
027000                                              WK-C-SAVE-NEW-STATUS.
027100          MOVE    ZERO                 TO    WK-C-SAVE-POST-AMOUNT.
027200      *
027300          EVALUATE TRUE
027400              WHEN TXN-IS-NEWORDER
027500                  PERFORM B100-CALL-NEW-ORDER
027600                     THRU B199-CALL-NEW-ORDER-EX
027700              WHEN TXN-IS-SETSTAT
027800                  PERFORM B200-CALL-SET-STATUS
027900                     THRU B299-CALL-SET-STATUS-EX
028000              WHEN TXN-IS-CANCEL                                  96B016  
028100                  PERFORM B300-CALL-CANCEL                        96B016  
028200                     THRU B399-CALL-CANCEL-EX                     96B016  
028300              WHEN OTHER
028400                  MOVE    "UNKNOWN ACTION ON TRANSACTION"
028500                                       TO    REJ-REASON
028600                  PERFORM C900-WRITE-REJECT-RECORD                5Q5AMT  
028700                     THRU C999-WRITE-REJECT-RECORD-EX             5Q5AMT  
028800          END-EVALUATE.
028900      *
029000          PERFORM A250-LOG-NOTIFICATION
029100             THRU A259-LOG-NOTIFICATION-EX.
029200      A299-PROCESS-ONE-TRANSACTION-EX.
029300          EXIT.
029400      *---------------------------------------------------------------*
029500      * A250-LOG-NOTIFICATION  -  WRITES ONE DISPLAY LINE PER        *
029600      *       TRANSACTION SHOWING THE OLD AND NEW ORDER STATUS.      *
029700      *---------------------------------------------------------------*
029800      A250-LOG-NOTIFICATION.
029900          DISPLAY "SGPORD00 - ORDER " TXN-ORDER-ID
030000                  " OLD-STATUS=" WK-C-SAVE-OLD-STATUS
030100                  " NEW-STATUS=" WK-C-SAVE-NEW-STATUS.
030200      A259-LOG-NOTIFICATION-EX.
030300          EXIT.
030400      *---------------------------------------------------------------*
030500      * B100-CALL-NEW-ORDER  -  CALLS SGPVNEW FOR A NEWORDER TXN.     *
030600      *---------------------------------------------------------------*
030700      B100-CALL-NEW-ORDER.
030800          MOVE    SPACES               TO    WK-C-LNEW-AREA.
030900          MOVE    TXN-ORDER-ID         TO    WK-C-LNEW-ORDER-ID.
031000          MOVE    TXN-PARTNER-ID       TO    WK-C-LNEW-PARTNER-ID.
031100          MOVE    "PENDENTE"           TO    WK-C-LNEW-INIT-STATUS.
031200          MOVE    WK-C-RUN-DATE-TIME   TO                        5Q6AMT
031300                  WK-C-LNEW-RUN-TIMESTMP.                        5Q6AMT
031400          CALL    "SGPVNEW"            USING WK-C-LNEW-AREA.
031500      *
031600          IF  WK-C-LNEW-OK
031700              ADD     1                TO    WK-N-CT-CREATED
031800              MOVE    WK-C-LNEW-TOTAL-VALUE TO WK-C-SAVE-POST-AMOUNT
031900              MOVE    "PENDENTE"       TO    WK-C-SAVE-NEW-STATUS
032000              MOVE    TXN-ORDER-ID     TO    DL-ORDER-ID
032100              MOVE    "NEWORDER"       TO    DL-ACTION
032200              MOVE    SPACES           TO    DL-OLD-STATUS
032300              MOVE    "PENDENTE"       TO    DL-NEW-STATUS
032400              MOVE    WK-C-LNEW-TOTAL-VALUE TO DL-AMOUNT
032500              PERFORM D100-PRINT-DETAIL-LINE
032600                 THRU D199-PRINT-DETAIL-LINE-EX
032700          ELSE                                                    5Q5AMT  
032800              ADD     1                TO    WK-N-CT-REJECTED     5Q5AMT  
032900              MOVE    TXN-ORDER-ID     TO    REJ-ORDER-ID         5Q5AMT  
033000              MOVE    "NEWORDER"       TO    REJ-ACTION           5Q5AMT  
033100              EVALUATE WK-C-LNEW-RETURN-CODE                      5Q5AMT  
033200                  WHEN "10"                                       5Q5AMT  
033300                      MOVE "INSUFFICIENT CREDIT" TO REJ-REASON    5Q5AMT  
033400                  WHEN "14"                                       5Q5AMT  
033500                      MOVE "NO LINE ITEMS MATCHED" TO REJ-REASON  5Q5AMT  
033600                  WHEN "15"                                       5Q5AMT  
033700                      MOVE "FIELD VALIDATION FAILED" TO REJ-REASON5Q5AMT  
033800                  WHEN OTHER                                      5Q5AMT  
033900                      MOVE "FILE ERROR - SEE SYSOUT" TO REJ-REASON5Q5AMT  
034000              END-EVALUATE                                        5Q5AMT  
034100              PERFORM C900-WRITE-REJECT-RECORD                    5Q5AMT  
034200                 THRU C999-WRITE-REJECT-RECORD-EX                 5Q5AMT  
034300          END-IF.
034400      B199-CALL-NEW-ORDER-EX.
034500          EXIT.
034600      *---------------------------------------------------------------*
034700      * B200-CALL-SET-STATUS  -  CALLS SGPVORD FOR A SETSTAT TXN.     *
034800      *---------------------------------------------------------------*
034900      B200-CALL-SET-STATUS.
035000          MOVE    SPACES               TO    WK-C-LORD-AREA.
035100          MOVE    "SETSTAT"            TO    WK-C-LORD-ACTION.
035200          MOVE    TXN-ORDER-ID         TO    WK-C-LORD-ORDER-ID.
035300          MOVE    TXN-NEW-STATUS       TO    WK-C-LORD-NEW-STATUS.
035400          MOVE    WK-C-RUN-DATE-TIME   TO                          5Q6AMT
035500                  WK-C-LORD-RUN-TIMESTMP.                         5Q6AMT
035600          CALL    "SGPVORD"            USING WK-C-LORD-AREA.
035700      *
035800          MOVE    WK-C-LORD-CURRENT-STAT TO  WK-C-SAVE-OLD-STATUS.
035900      *
036000          IF  WK-C-LORD-OK
036100              MOVE    WK-C-LORD-RESULT-STAT TO WK-C-SAVE-NEW-STATUS
036200              IF  WK-C-LORD-RESULT-STAT = "APROVADO"
036300                  ADD     1            TO    WK-N-CT-APPROVED
036400              END-IF
036500              IF  WK-C-LORD-RESULT-STAT = "CANCELADO"
036600                  ADD     1            TO    WK-N-CT-CANCELLED
036700              END-IF
036800              PERFORM B400-POST-RUN-TOTALS                        5Q5AMT  
036900                 THRU B499-POST-RUN-TOTALS-EX                     5Q5AMT  
037000              MOVE    TXN-ORDER-ID     TO    DL-ORDER-ID
037100              MOVE    "SETSTAT "       TO    DL-ACTION
037200              MOVE    WK-C-LORD-CURRENT-STAT TO DL-OLD-STATUS
037300              MOVE    WK-C-LORD-RESULT-STAT  TO DL-NEW-STATUS
037400              MOVE    WK-C-SAVE-POST-AMOUNT   TO DL-AMOUNT
037500              PERFORM D100-PRINT-DETAIL-LINE
037600                 THRU D199-PRINT-DETAIL-LINE-EX
037700          ELSE                                                    5Q5AMT  
037800              ADD     1                TO    WK-N-CT-REJECTED     5Q5AMT  
037900              MOVE    TXN-ORDER-ID     TO    REJ-ORDER-ID         5Q5AMT  
038000              MOVE    "SETSTAT "       TO    REJ-ACTION           5Q5AMT  
038100              EVALUATE WK-C-LORD-RETURN-CODE                      5Q5AMT  
038200                  WHEN "10"                                       5Q5AMT  
038300                      MOVE "INSUFFICIENT CREDIT" TO REJ-REASON    5Q5AMT  
038400                  WHEN "11"                                       5Q5AMT  
038500                      MOVE "INVALID TRANSITION" TO REJ-REASON     5Q5AMT  
038600                  WHEN "12"                                       5Q5AMT  
038700                      MOVE "NO-OP - STATUS UNCHANGED" TO         5Q5AMT
038800                           REJ-REASON                           5Q5AMT
038900                  WHEN OTHER                                      5Q5AMT  
039000                      MOVE "FILE ERROR - SEE SYSOUT" TO REJ-REASON5Q5AMT  
039100              END-EVALUATE                                        5Q5AMT  
039200              PERFORM C900-WRITE-REJECT-RECORD                    5Q5AMT  
039300                 THRU C999-WRITE-REJECT-RECORD-EX                 5Q5AMT  
039400          END-IF.                                                 5Q5AMT  
039500      B299-CALL-SET-STATUS-EX.
039600          EXIT.
039700      *---------------------------------------------------------------*
039800      * B300-CALL-CANCEL  -  CALLS SGPVORD FOR A DEDICATED CANCEL TXN.*
039900      *---------------------------------------------------------------*
040000      B300-CALL-CANCEL.                                           96B016  
040100          MOVE    SPACES               TO    WK-C-LORD-AREA.      96B016  
040200          MOVE    "CANCEL "            TO    WK-C-LORD-ACTION.    96B016  
040300          MOVE    TXN-ORDER-ID         TO    WK-C-LORD-ORDER-ID.  96B016  
040400          MOVE    WK-C-RUN-DATE-TIME   TO                          5Q6AMT
040500                  WK-C-LORD-RUN-TIMESTMP.                         5Q6AMT
040600          CALL    "SGPVORD"            USING WK-C-LORD-AREA.      96B016  
040700      *                                                           96B016  
040800          MOVE    WK-C-LORD-CURRENT-STAT TO  WK-C-SAVE-OLD-STATUS.96B016  
040900      *                                                           96B016  
041000          IF  WK-C-LORD-OK                                        96B016  
041100              MOVE    WK-C-LORD-RESULT-STAT TO                  96B016
041200                      WK-C-SAVE-NEW-STATUS                      96B016
041300              ADD     1                TO    WK-N-CT-CANCELLED    96B016  
041400              PERFORM B400-POST-RUN-TOTALS                        5Q5AMT  
041500                 THRU B499-POST-RUN-TOTALS-EX                     5Q5AMT  
041600              MOVE    TXN-ORDER-ID     TO    DL-ORDER-ID          96B016  
041700              MOVE    "CANCEL  "       TO    DL-ACTION            96B016  
041800              MOVE    WK-C-LORD-CURRENT-STAT TO DL-OLD-STATUS     96B016  
041900              MOVE    WK-C-LORD-RESULT-STAT  TO DL-NEW-STATUS     96B016  
042000              MOVE    WK-C-SAVE-POST-AMOUNT   TO DL-AMOUNT        96B016  
042100              PERFORM D100-PRINT-DETAIL-LINE                      96B016  
042200                 THRU D199-PRINT-DETAIL-LINE-EX                   96B016  
042300          ELSE                                                    5Q5AMT  
042400              ADD     1                TO    WK-N-CT-REJECTED     5Q5AMT  
042500              MOVE    TXN-ORDER-ID     TO    REJ-ORDER-ID         5Q5AMT  
042600              MOVE    "CANCEL  "       TO    REJ-ACTION           5Q5AMT  
042700              EVALUATE WK-C-LORD-RETURN-CODE                      5Q5AMT  
042800                  WHEN "13"                                       5Q5AMT  
042900                      MOVE "CANCEL REJECTED - TERMINAL" TO        5Q5AMT  
043000                           REJ-REASON                             5Q5AMT  
043100                  WHEN OTHER                                      5Q5AMT  
043200                      MOVE "FILE ERROR - SEE SYSOUT" TO REJ-REASON5Q5AMT  
043300              END-EVALUATE                                        5Q5AMT  
043400              PERFORM C900-WRITE-REJECT-RECORD                    5Q5AMT  
043500                 THRU C999-WRITE-REJECT-RECORD-EX                 5Q5AMT  
043600          END-IF.                                                 5Q5AMT  
043700      B399-CALL-CANCEL-EX.                                        96B016  
043800          EXIT.                                                   96B016  
043900      *-----------------------------------------------------------5Q5AMT  
044000      * B400-POST-RUN-TOTALS  -  ADDS THE CREDIT POSTING (IF ANY) 5Q5AMT  
044100      *       FROM A SETSTAT/CANCEL CALL INTO THE RUN TOTALS.     5Q5AMT  
044200      *-----------------------------------------------------------5Q5AMT  
044300      B400-POST-RUN-TOTALS.                                       5Q5AMT  
044400          MOVE    WK-C-LORD-POSTING-AMT TO  WK-C-SAVE-POST-AMOUNT.5Q5AMT  
044500          IF  WK-C-LORD-POST-DEBIT                                5Q5AMT  
044600              ADD     WK-C-LORD-POSTING-AMT TO WK-N-AMT-DEBITED   5Q5AMT  
044700          END-IF.                                                 5Q5AMT  
044800          IF  WK-C-LORD-POST-REFUND                               5Q5AMT  
044900              ADD     WK-C-LORD-POSTING-AMT TO WK-N-AMT-REFUNDED  5Q5AMT  
045000          END-IF.                                                 5Q5AMT  
045100      B499-POST-RUN-TOTALS-EX.                                    5Q5AMT  
045200          EXIT.                                                   5Q5AMT  
045300      *-----------------------------------------------------------5Q5AMT  
045400      * C900-WRITE-REJECT-RECORD  -  ONE ENTRY PER REJECTED TXN.  5Q5AMT  
045500      *-----------------------------------------------------------5Q5AMT  
045600      C900-WRITE-REJECT-RECORD.                                   5Q5AMT  
045700          WRITE   WK-C-SGPREJ.                                    5Q5AMT  
045800          IF  NOT WK-C-REJ-OK                                     5Q5AMT  
045900              DISPLAY "SGPORD00 - WRITE ERROR - SGPREJ"           5Q5AMT  
046000              DISPLAY "FILE STATUS IS " WK-C-REJ-STATUS           5Q5AMT  
046100          END-IF.                                                 5Q5AMT  
046200      C999-WRITE-REJECT-RECORD-EX.                                5Q5AMT  
046300          EXIT.                                                   5Q5AMT  
046400      *---------------------------------------------------------------*
046500      * D000-PRINT-REPORT-HEADING  -  WRITTEN ONCE, AT END OF RUN.    *
046600      *---------------------------------------------------------------*
046700      D000-PRINT-REPORT-HEADING.
046800          MOVE    WK-C-RUN-DATE        TO    HL-RUN-DATE.
046900          WRITE   WK-C-SGPRPT          FROM  WK-C-HEADING-LINE.
047000          WRITE   WK-C-SGPRPT          FROM  WK-C-RULE-LINE.
047100          WRITE   WK-C-SGPRPT          FROM  WK-C-COLUMN-LINE.
047200      D099-PRINT-REPORT-HEADING-EX.
047300          EXIT.
047400      *---------------------------------------------------------------*
047500      * D100-PRINT-DETAIL-LINE  -  ONE LINE PER SUCCESSFUL TRANSACTION*
047600      *---------------------------------------------------------------*
047700      D100-PRINT-DETAIL-LINE.
047800          WRITE   WK-C-SGPRPT          FROM  WK-C-DETAIL-LINE.
047900          IF  NOT WK-C-RPT-OK
048000              DISPLAY "SGPORD00 - WRITE ERROR - SGPRPT"
048100              DISPLAY "FILE STATUS IS " WK-C-RPT-STATUS
048200          END-IF.
048300      D199-PRINT-DETAIL-LINE-EX.
048400          EXIT.
048500      *-----------------------------------------------------------5Q5AMT  
048600      * D200-PRINT-TOTALS  -  SIX TOTAL LINES, AT END OF RUN.     5Q5AMT  
048700      *-----------------------------------------------------------5Q5AMT  
048800      D200-PRINT-TOTALS.                                          5Q5AMT  
048900          WRITE   WK-C-SGPRPT          FROM  WK-C-RULE-LINE.      5Q5AMT  
049000          MOVE    "TOTAL ORDERS CREATED . . . . . . . ." TO  5Q5AMT
049100              TL-CT-LABEL.                                  5Q5AMT
049200          MOVE    WK-N-CT-CREATED      TO    TL-CT-VALUE.         5Q5AMT  
049300          WRITE   WK-C-SGPRPT          FROM  WK-C-TOTAL-LINE-CT.  5Q5AMT  
049400          MOVE    "TOTAL ORDERS APPROVED  . . . . . . ." TO  5Q5AMT
049500              TL-CT-LABEL.                                  5Q5AMT
049600          MOVE    WK-N-CT-APPROVED     TO    TL-CT-VALUE.         5Q5AMT  
049700          WRITE   WK-C-SGPRPT          FROM  WK-C-TOTAL-LINE-CT.  5Q5AMT  
049800          MOVE    "TOTAL ORDERS CANCELLED . . . . . . ." TO  5Q5AMT
049900              TL-CT-LABEL.                                  5Q5AMT
050000          MOVE    WK-N-CT-CANCELLED    TO    TL-CT-VALUE.         5Q5AMT  
050100          WRITE   WK-C-SGPRPT          FROM  WK-C-TOTAL-LINE-CT.  5Q5AMT  
050200          MOVE    "TOTAL TRANSACTIONS REJECTED . . . ." TO   5Q5AMT
050300              TL-CT-LABEL.                                  5Q5AMT
050400          MOVE    WK-N-CT-REJECTED     TO    TL-CT-VALUE.         5Q5AMT  
050500          WRITE   WK-C-SGPRPT          FROM  WK-C-TOTAL-LINE-CT.  5Q5AMT  
050600          MOVE    "TOTAL CREDIT DEBITED . . . . . . . ." TO  5Q5AMT
050700              TL-AMT-LABEL.                                 5Q5AMT
050800          MOVE    WK-N-AMT-DEBITED     TO    TL-AMT-VALUE.        5Q5AMT  
050900          WRITE   WK-C-SGPRPT          FROM  WK-C-TOTAL-LINE-AMT. 5Q5AMT  
051000          MOVE    "TOTAL CREDIT REFUNDED  . . . . . . ." TO  5Q5AMT
051100              TL-AMT-LABEL.                                 5Q5AMT
051200          MOVE    WK-N-AMT-REFUNDED    TO    TL-AMT-VALUE.        5Q5AMT  
051300          WRITE   WK-C-SGPRPT          FROM  WK-C-TOTAL-LINE-AMT. 5Q5AMT  
051400      D299-PRINT-TOTALS-EX.                                       5Q5AMT  
051500          EXIT.                                                   5Q5AMT  
051600      *---------------------------------------------------------------*
051700      *                   PROGRAM SUBROUTINE                         *
051800      *---------------------------------------------------------------*
051900      Y900-ABNORMAL-TERMINATION.
052000          PERFORM Z000-END-PROGRAM-ROUTINE
052100             THRU Z999-END-PROGRAM-ROUTINE-EX.
052200          STOP RUN.
052300      *
052400      Z000-END-PROGRAM-ROUTINE.
052500          CLOSE   SGPTXNI SGPRPT SGPREJ.
052600      *
052700      Z999-END-PROGRAM-ROUTINE-EX.
052800          EXIT.
052900      *
053000      ******************************************************************
053100      ************** END OF PROGRAM SOURCE -  SGPORD00 ***************
053200      ******************************************************************

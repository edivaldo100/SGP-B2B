000100      * SGPLORD.cpybk
000200      *****************************************************************
000300      * LINKAGE AREA FOR CALL "SGPVORD" - ORDER STATUS-TRANSITION AND
000400      * CANCEL VALIDATION AGAINST THE FROM/TO STATUS TABLE BELOW.
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * 5Q3AMT 28/06/2015 TMPAMT  14HOREM041 - ORIGINAL MEMBER
000900      * 5Q4AMT 02/07/2015 TMPAMT  14HOREM042 - ADDED WK-C-LORD-POSTING-
001000      *                           DIRECTION, SGPORD00 WAS HARD-CODING
001100      *                           A DEBIT WHEN IT SHOULD HAVE ASKED.
001200      * 5Q6AMT 07/07/2015 TMPAMT  14HOREM044 - ADDED WK-C-LORD-RUN-
001300      *                           TIMESTMP.  SGPVORD WAS STAMPING
001400      *                           ORD-UPDATED-AT FROM ITS OWN (NEVER
001500      *                           SET) COMMON WORK AREA - SGPORD00
001600      *                           MUST NOW PASS THE RUN TIMESTAMP.
001700      *****************************************************************
001800      *
001900           05  WK-C-LORD-RECORD.
002000               10  WK-C-LORD-INPUT.
002100                   15  WK-C-LORD-ACTION       PIC X(07).
002200                       88  WK-C-LORD-IS-SETSTAT     VALUE "SETSTAT".
002300                       88  WK-C-LORD-IS-CANCEL      VALUE "CANCEL ".
002400      *                        SETSTAT OR CANCEL
002500                   15  WK-C-LORD-ORDER-ID     PIC 9(09).
002600                   15  WK-C-LORD-PARTNER-ID   PIC 9(09).
002700                   15  WK-C-LORD-CURRENT-STAT PIC X(16).
002800                   15  WK-C-LORD-NEW-STATUS   PIC X(16).
002900      *                        NEW-STATUS BLANK WHEN ACTION = CANCEL
003000                   15  WK-C-LORD-ORDER-TOTAL  PIC S9(08)V99 COMP-3.
003100                   15  WK-C-LORD-RUN-TIMESTMP PIC X(19).          5Q6AMT  
003200               10  WK-C-LORD-OUTPUT.
003300                   15  WK-C-LORD-RETURN-CODE  PIC X(02) VALUE SPACES.
003400                       88  WK-C-LORD-OK               VALUE "00".
003500                       88  WK-C-LORD-INSUFF-CREDIT    VALUE "10".
003600                       88  WK-C-LORD-INVALID-TRANS    VALUE "11".
003700                       88  WK-C-LORD-NOOP-TRANS       VALUE "12".
003800                       88  WK-C-LORD-CANNOT-CANCEL    VALUE "13".
003900      *                        00 OK  10 INSUFFICIENT CREDIT
004000      *                        11 INVALID TRANSITION  12 NO-OP
004100      *                        13 CANNOT CANCEL (ALREADY CANCELADO
004200      *                           OR ENTREGUE)
004300                   15  WK-C-LORD-RESULT-STAT  PIC X(16).
004400                   15  WK-C-LORD-POSTING-AMT  PIC S9(08)V99      5Q4AMT
004500                       COMP-3.                                   5Q4AMT
004600                   15  WK-C-LORD-POSTING-DIR  PIC X(01).          5Q4AMT  
004700                       88  WK-C-LORD-POST-DEBIT       VALUE "D".  5Q4AMT  
004800                       88  WK-C-LORD-POST-REFUND      VALUE "R".  5Q4AMT  
004900                       88  WK-C-LORD-POST-NONE        VALUE " ".  5Q4AMT  
005000      *                        D = DEBIT  R = REFUND  SPACE = NONE
005100                   15  FILLER                 PIC X(06).

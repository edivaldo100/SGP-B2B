000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     SGPVCRD.
000500       AUTHOR.         RON TAN AK.
000600       INSTALLATION.   SGP-B2B ORDER PROCESSING.
000700       DATE-WRITTEN.   19 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       SGP-B2B PRODUCTION - RESTRICTED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE THAT MAINTAINS THE
001200      *               PARTNER CREDIT LEDGER.  IT DEBITS CREDIT WHEN
001300      *               AN ORDER IS APPROVED, REFUNDS (CREDITS) IT WHEN
001400      *               AN APPROVED/PROCESSING ORDER IS CANCELLED, AND
001500      *               CHECKS WHETHER A PARTNER HAS ENOUGH CREDIT FOR
001600      *               A GIVEN AMOUNT WITHOUT POSTING ANYTHING.
001700      *
001800      *================================================================
001900      * HISTORY OF MODIFICATION:
002000      *================================================================
002100      *|USER    |DATE      | TAG      | DESCRIPTION                   |
002200      *----------------------------------------------------------------*
002300      * RTANAK  |19/03/1991| 91B002   | ORIGINAL VERSION - DEBIT/CREDIT|
002400      *         |          |          | PRIMITIVES ONLY.               |
002500      *----------------------------------------------------------------*
002600      * LKSOO   |03/09/1996| 96B014   | ADDED WK-C-LCRD-IS-CHECK SO    |
002700      *         |          |          | SGPVNEW CAN TEST THE LATENT    |
002800      *         |          |          | APROVADO CREDIT GUARD WITHOUT  |
002900      *         |          |          | POSTING.                       |
003000      *----------------------------------------------------------------*
003100      * RTANAK  |11/01/1999| 99Y2K1   | Y2K REVIEW - NO 2-DIGIT YEARS  |
003200      *         |          |          | IN THIS PROGRAM, NO CHANGES    |
003300      *         |          |          | REQUIRED.                      |
003400      *----------------------------------------------------------------*
003500      * TMPAMT  |27/06/2015| 5Q3AMT   | 14HOREM041 - ADDED DEFAULT     |
003600      *         |          |          | ACTION (NEW-PARTNER SET-UP -    |
003700      *         |          |          | DEFAULTS CURRENT CREDIT TO THE  |
003800      *         |          |          | CREDIT LIMIT WHEN NONE IS       |
003900      *         |          |          | SUPPLIED ON CREATE).            |
004000      *----------------------------------------------------------------*
004100      * TMPAMT  |02/07/2015| 5Q4AMT   | 14HOREM042 - B100/B200 NOW SET |
004200      *         |          |          | WK-C-LCRD-NEW-BALANCE ON EVERY |
004300      *         |          |          | PATH, SGPORD00 WAS PRINTING    |
004400      *         |          |          | ZERO ON THE REJECT LINE.       |
004500      *----------------------------------------------------------------*
004600       EJECT
004700      **********************
004800       ENVIRONMENT DIVISION.
004900      **********************
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER.  IBM-AS400.
005200       OBJECT-COMPUTER.  IBM-AS400.
005300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                         CLASS STATUS-DIGITS IS "0" THRU "9".
005500      *
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT SGPPTNM ASSIGN TO DATABASE-SGPPTNM
005900                  ORGANIZATION      IS INDEXED
006000                  ACCESS MODE       IS RANDOM
006100                  RECORD KEY        IS PTR-ID
006200                  FILE STATUS       IS WK-C-FILE-STATUS.
006300      *
006400      ***************
006500       DATA DIVISION.
006600      ***************
006700       FILE SECTION.
006800      **************
006900       FD  SGPPTNM
007000           LABEL RECORDS ARE OMITTED
007100           DATA RECORD IS WK-C-SGPPTNM.
007200       01  WK-C-SGPPTNM.
007300           COPY SGPPTNR.
007400      *
007500      *************************
007600       WORKING-STORAGE SECTION.
007700      *************************
007800       01  FILLER                          PIC X(24)        VALUE
007900           "** PROGRAM SGPVCRD   **".
008000      *
008100      * ------------------ PROGRAM WORKING STORAGE -------------------*
008200       01    WK-C-COMMON.
008300           COPY SGPCMWS.
008400      *
008500       01  WK-C-WORK-AREA.
008600           05  WK-N-OLD-BALANCE        PIC S9(08)V99 COMP-3.
008700           05  WK-N-OLD-BALANCE-ALT REDEFINES WK-N-OLD-BALANCE.
008800               10  WK-N-OLD-BAL-WHOLE   PIC S9(08).
008900               10  WK-N-OLD-BAL-DEC     PIC S99.
009000      *                        SPLIT DOLLARS/CENTS VIEW - USED ONLY BY
009100      *                        DISPLAY TRACE WHEN UPSI-0 IS ON.
009200           05  WK-N-NEW-BALANCE        PIC S9(08)V99 COMP-3.
009300      *
009400      *****************
009500       LINKAGE SECTION.
009600      *****************
009700       01  WK-C-LCRD-AREA.
009800           COPY SGPLCRD.
009900       EJECT
010000      ********************************************
010100       PROCEDURE DIVISION USING WK-C-LCRD-AREA.
010200      ********************************************
010300       MAIN-MODULE.
010400           PERFORM A000-PROCESS-CALLED-ROUTINE
010500              THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600           PERFORM Z000-END-PROGRAM-ROUTINE
010700              THRU Z999-END-PROGRAM-ROUTINE-EX.
010800           EXIT PROGRAM.
010900      *
011000      *---------------------------------------------------------------*
011100       A000-PROCESS-CALLED-ROUTINE.
011200      *---------------------------------------------------------------*
011300           OPEN    I-O   SGPPTNM.
011400           IF  NOT WK-C-SUCCESSFUL
011500               DISPLAY "SGPVCRD - OPEN FILE ERROR - SGPPTNM"
011600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011700               MOVE    "90"             TO    WK-C-LCRD-RETURN-CODE
011800               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011900      *
012000           MOVE    SPACES               TO    WK-C-LCRD-OUTPUT.
012100           MOVE    WK-C-LCRD-PARTNER-ID TO    PTR-ID.
012200           READ    SGPPTNM.
012300           IF  NOT WK-C-SUCCESSFUL
012400               DISPLAY "SGPVCRD - READ ERROR - SGPPTNM - KEY "
012500                       WK-C-LCRD-PARTNER-ID
012600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700               MOVE    "90"             TO    WK-C-LCRD-RETURN-CODE
012800               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012900      *
013000           MOVE    PTR-CURRENT-CREDIT   TO    WK-N-OLD-BALANCE.
013100      *
013200           EVALUATE TRUE
013300               WHEN WK-C-LCRD-IS-DEBIT
013400                   PERFORM B100-DEBIT-CREDIT-LIMIT
013500                      THRU B199-DEBIT-CREDIT-LIMIT-EX
013600               WHEN WK-C-LCRD-IS-CREDIT
013700                   PERFORM B200-CREDIT-CREDIT-LIMIT
013800                      THRU B299-CREDIT-CREDIT-LIMIT-EX
013900               WHEN WK-C-LCRD-IS-CHECK                            96B014  
014000                   PERFORM B400-CHECK-CREDIT-ONLY                 96B014  
014100                      THRU B499-CHECK-CREDIT-ONLY-EX              96B014  
014200               WHEN WK-C-LCRD-IS-DEFAULT                          5Q3AMT  
014300                   PERFORM B300-DEFAULT-CURRENT-CREDIT            5Q3AMT  
014400                      THRU B399-DEFAULT-CURRENT-CREDIT-EX         5Q3AMT  
014500               WHEN OTHER
014600                   MOVE "90"            TO    WK-C-LCRD-RETURN-CODE
014700           END-EVALUATE.
014800      *
014900       A099-PROCESS-CALLED-ROUTINE-EX.
015000           EXIT.
015100      *---------------------------------------------------------------*
015200      * B100-DEBIT-CREDIT-LIMIT  -  POSTS A DEBIT AGAINST THE PARTNER *
015300      *                             CREDIT LEDGER.                    *
015400      *---------------------------------------------------------------*
015500       B100-DEBIT-CREDIT-LIMIT.
015600           IF  PTR-CURRENT-CREDIT < WK-C-LCRD-AMOUNT
015700               MOVE "10"                TO    WK-C-LCRD-RETURN-CODE
015800               MOVE    WK-N-OLD-BALANCE TO                        5Q4AMT  
015900                             WK-C-LCRD-NEW-BALANCE                5Q4AMT  
016000               GO TO B199-DEBIT-CREDIT-LIMIT-EX.
016100      *
016200           COMPUTE PTR-CURRENT-CREDIT ROUNDED =
016300                   PTR-CURRENT-CREDIT - WK-C-LCRD-AMOUNT.
016400           REWRITE WK-C-SGPPTNM.
016500           IF  NOT WK-C-SUCCESSFUL
016600               DISPLAY "SGPVCRD - REWRITE ERROR - SGPPTNM"
016700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800               MOVE    "90"             TO    WK-C-LCRD-RETURN-CODE
016900               GO TO B199-DEBIT-CREDIT-LIMIT-EX.
017000      *
017100           MOVE "00"                    TO    WK-C-LCRD-RETURN-CODE.
017200           MOVE    PTR-CURRENT-CREDIT TO                          5Q4AMT  
017300                     WK-C-LCRD-NEW-BALANCE.                       5Q4AMT  
017400       B199-DEBIT-CREDIT-LIMIT-EX.
017500           EXIT.
017600      *---------------------------------------------------------------*
017700      * B200-CREDIT-CREDIT-LIMIT  -  POSTS A REFUND CREDIT - NO       *
017800      *                              BALANCE CHECK, ALWAYS OK.        *
017900      *---------------------------------------------------------------*
018000       B200-CREDIT-CREDIT-LIMIT.
018100           COMPUTE PTR-CURRENT-CREDIT ROUNDED =
018200                   PTR-CURRENT-CREDIT + WK-C-LCRD-AMOUNT.
018300           REWRITE WK-C-SGPPTNM.
018400           IF  NOT WK-C-SUCCESSFUL
018500               DISPLAY "SGPVCRD - REWRITE ERROR - SGPPTNM"
018600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700               MOVE    "90"             TO    WK-C-LCRD-RETURN-CODE
018800               GO TO B299-CREDIT-CREDIT-LIMIT-EX.
018900      *
019000           MOVE "00"                    TO    WK-C-LCRD-RETURN-CODE.
019100           MOVE    PTR-CURRENT-CREDIT TO                          5Q4AMT  
019200                     WK-C-LCRD-NEW-BALANCE.                       5Q4AMT  
019300       B299-CREDIT-CREDIT-LIMIT-EX.
019400           EXIT.
019500      *---------------------------------------------------------------*
019600      * B300-DEFAULT-CURRENT-CREDIT  -  NO CURRENT-CREDIT SUPPLIED ON *
019700      *                                 CREATE - DEFAULTS IT TO THE   *
019800      *                                 CREDIT LIMIT.                 *
019900      *---------------------------------------------------------------*
020000       B300-DEFAULT-CURRENT-CREDIT.                               5Q3AMT  
020100           MOVE PTR-CREDIT-LIMIT        TO    PTR-CURRENT-CREDIT. 5Q3AMT  
020200           REWRITE WK-C-SGPPTNM.                                  5Q3AMT  
020300           IF  NOT WK-C-SUCCESSFUL                                5Q3AMT  
020400               DISPLAY "SGPVCRD - REWRITE ERROR - SGPPTNM"        5Q3AMT  
020500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS         5Q3AMT  
020600               MOVE    "90" TO                                    5Q3AMT  
020700                             WK-C-LCRD-RETURN-CODE                5Q3AMT  
020800               GO TO B399-DEFAULT-CURRENT-CREDIT-EX.              5Q3AMT  
020900      *
021000           MOVE    "00" TO                                        5Q3AMT  
021100                     WK-C-LCRD-RETURN-CODE.                       5Q3AMT  
021200           MOVE    PTR-CURRENT-CREDIT TO                          5Q3AMT  
021300                     WK-C-LCRD-NEW-BALANCE.                       5Q3AMT  
021400       B399-DEFAULT-CURRENT-CREDIT-EX.
021500           EXIT.
021600      *---------------------------------------------------------------*
021700      * B400-CHECK-CREDIT-ONLY  -  NO POSTING, USED BY THE LATENT     *
021800      *       APROVADO GUARD IN SGPVNEW.                              *
021900      *---------------------------------------------------------------*
022000       B400-CHECK-CREDIT-ONLY.                                    96B014  
022100           IF  PTR-CURRENT-CREDIT < WK-C-LCRD-AMOUNT              96B014  
022200               MOVE    "10" TO                                    96B014  
022300                             WK-C-LCRD-RETURN-CODE                96B014  
022400           ELSE                                                   96B014  
022500               MOVE    "00" TO                                    96B014  
022600                             WK-C-LCRD-RETURN-CODE                96B014  
022700           END-IF.                                                96B014  
022800           MOVE    PTR-CURRENT-CREDIT TO                          96B014  
022900                     WK-C-LCRD-NEW-BALANCE.                       96B014  
023000       B499-CHECK-CREDIT-ONLY-EX.
023100           EXIT.
023200      *---------------------------------------------------------------*
023300      *                   PROGRAM SUBROUTINE                         *
023400      *---------------------------------------------------------------*
023500       Y900-ABNORMAL-TERMINATION.
023600           PERFORM Z000-END-PROGRAM-ROUTINE.
023700           EXIT PROGRAM.
023800      *
023900       Z000-END-PROGRAM-ROUTINE.
024000           CLOSE SGPPTNM.
024100           IF  NOT WK-C-SUCCESSFUL
024200               DISPLAY "SGPVCRD - CLOSE FILE ERROR - SGPPTNM"
024300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
024400      *
024500       Z999-END-PROGRAM-ROUTINE-EX.
024600           EXIT.
024700      *
024800      ******************************************************************
024900      ************** END OF PROGRAM SOURCE -  SGPVCRD ****************
025000      ******************************************************************

000100      * SGPTXN.cpybk
000200      *****************************************************************
000300      * I-O FORMAT: SGPTXN
000400      * FROM FILE SGPTXNI  OF LIBRARY SGPLIB
000500      * STATUS-CHANGE TRANSACTION - DRIVES THE OVERNIGHT ORDER RUN.
000600      * PROCESSED IN FILE ORDER, ONE RECORD PER EVENT.
000700      *****************************************************************
000800      * AMENDMENT HISTORY:
000900      *****************************************************************
001000      * 91B005 20/03/1991 RTANAK  ORIGINAL MEMBER
001100      * 5Q3AMT 26/06/2015 TMPAMT  14HOREM041 - TXN-PARTNER-ID ADDED,
001200      *                           ONLY CARRIED WHEN TXN-ACTION=NEWORDER.
001300      *****************************************************************
001400      *
001500           05  SGP-TXN-RECORD.
001600               10  TXN-ORDER-ID         PIC 9(09).
001700      *                        ORDER TO ACT ON
001800               10  TXN-ACTION           PIC X(08).
001900                   88  TXN-IS-NEWORDER            VALUE "NEWORDER".
002000                   88  TXN-IS-SETSTAT             VALUE "SETSTAT ".
002100                   88  TXN-IS-CANCEL              VALUE "CANCEL  ".
002200      *                        NEWORDER / SETSTAT  / CANCEL
002300               10  TXN-NEW-STATUS       PIC X(16).
002400      *                        NEW STATUS, WHEN TXN-ACTION = SETSTAT
002500               10  TXN-PARTNER-ID       PIC 9(09).                5Q3AMT  
002600      *                        PARTNER ID, USED ONLY FOR NEWORDER
002700               10  TXN-RECORD-ALT REDEFINES TXN-NEW-STATUS.
002800                   15  TXN-NEW-STATUS-SHORT PIC X(08).
002900                   15  FILLER               PIC X(08).
003000      *                        ALTERNATE 8-BYTE VIEW - USED WHEN
003100      *                        COMPARING AGAINST TXN-ACTION CODES IN
003200      *                        THE OLD PRE-5Q3AMT VALIDATION LOGIC.
